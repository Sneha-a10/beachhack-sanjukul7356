000001****************************************************************
000002*    EQEVTREC - EXTRACTED SENSOR FEATURE EVENT RECORD          *
000003*    ONE RECORD PER COMPONENT READING ON THE FEVENTS FILE.     *
000004****************************************************************
000005*0001|1994-02-11| RJT | ORIGINAL LAYOUT - TICKET EQ-0017
000006 01  EQ-EVENT-RECORD.
000007     05  EQ-EV-COMPONENT             PIC X(10).
000008     05  EQ-EV-TIMESTAMP             PIC X(20).
000009     05  EQ-EV-FAILURE-PHASE         PIC 9(01).
000010     05  EQ-EV-VIBRATION-RMS         PIC S9(03)V99.
000011     05  EQ-EV-VIBRATION-TREND       PIC S9(03)V99.
000012     05  EQ-EV-VIBRATION-DELTA       PIC S9(03)V99.
000013     05  EQ-EV-TEMPERATURE-C         PIC S9(03)V99.
000014     05  EQ-EV-TEMPERATURE-DELTA     PIC S9(03)V99.
000015     05  EQ-EV-LOAD-AVG              PIC S9(03)V99.
000016     05  FILLER                      PIC X(19).
000017*
000018*    ALTERNATE NUMERIC VIEW - FEATURE VALUES AS A TABLE SO THE
000019*    RULE ENGINE CAN PICK UP A FEATURE BY NAME WITHOUT A SERIES
000020*    OF IF FEATURE-NAME = '...' TESTS.
000021*
000022     05  EQ-EV-FEATURE-VIEW REDEFINES EQ-EV-VIBRATION-RMS.
000023         10  EQ-EV-FEATURE-SLOT OCCURS 6 TIMES
000024                                 INDEXED BY EQ-EV-FEAT-IDX
000025                                 PIC S9(03)V99.
