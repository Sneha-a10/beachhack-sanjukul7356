000001****************************************************************
000002*    EQRCMREC - MAINTENANCE RECOMMENDATION OUTPUT RECORD       *
000003*    ONE RECORD PER RUN, WRITTEN TO THE RECOMEND FILE.          *
000004****************************************************************
000005*0001|1994-02-11| RJT | ORIGINAL LAYOUT - TICKET EQ-0017
000006 01  EQ-RECOMMEND-RECORD.
000007     05  EQ-RC-ACTION-TEXT OCCURS 5 TIMES
000008                           INDEXED BY EQ-RC-ACT-IDX
000009                           PIC X(200).
000010     05  EQ-RC-SAFETY-NOTE           PIC X(120).
000011     05  EQ-RC-REFERENCE             PIC X(120).
000012     05  FILLER                      PIC X(08).
000013*
000014*    WORKING AREA USED WHILE SELECTED CHUNKS ARE DE-DUPLICATED
000015*    INTO THE REFERENCE LIST ("DOCUMENT (SECTION S)", COMMA
000016*    JOINED).  A REFERENCE CAN BE AT MOST 5 DOCUMENT/SECTION
000017*    PAIRS, ONE PER ACTION LINE.
000018*
000019 01  EQ-REFERENCE-WORK-AREA.
000020     05  EQ-RF-COUNT                 PIC S9(02) COMP VALUE +0.
000021     05  EQ-RF-ENTRY OCCURS 5 TIMES
000022                      INDEXED BY EQ-RF-IDX.
000023         10  EQ-RF-DOCUMENT          PIC X(30).
000024         10  EQ-RF-SECTION           PIC X(08).
000025     05  FILLER                      PIC X(04).
