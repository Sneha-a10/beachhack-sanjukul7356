000001****************************************************************
000002*    EQCNST - SHOP-WIDE READ ONLY CONSTANTS                    *
000003*    SEVERITY BAND CUTOFFS, ADJUSTMENT FACTORS AND FIXED        *
000004*    MESSAGE TEXT SHARED BY MORE THAN ONE EQ-SERIES PROGRAM.    *
000005*    KEEP IN SYNC WITH SPEC SHEET EQ-RULE-ENGINE-01.            *
000006****************************************************************
000007*0001|1994-02-11| RJT | ORIGINAL LAYOUT - TICKET EQ-0017
000008*0002|1998-10-22| DLH | Y2K REVIEW - NO DATE FIELDS, NO CHANGE
000009*0003|2006-04-03| MPK | ADDED DECISION INTERPRETATION TABLE - EQ-0401
000010 01  EQ-SEVERITY-CONSTANTS.
000011     05  EQ-DANGER-CUTOFF            PIC SV99 VALUE .70.
000012     05  EQ-BORDERLINE-CUTOFF        PIC SV99 VALUE .40.
000013     05  EQ-CRITICAL-CUTOFF          PIC SV99 VALUE .90.
000014     05  EQ-HIGH-CUTOFF              PIC SV99 VALUE .70.
000015     05  EQ-MODERATE-CUTOFF          PIC SV99 VALUE .40.
000016     05  EQ-CONFIDENCE-CEILING       PIC SV99 VALUE .99.
000017     05  FILLER                      PIC X(04) VALUE SPACES.
000018 01  EQ-ADJUSTMENT-CONSTANTS.
000019     05  EQ-SAFETY-MARGIN-FACTOR     PIC 9V999 VALUE 1.050.
000020     05  EQ-MAX-INCREASE-FACTOR      PIC 9V999 VALUE 1.500.
000021     05  EQ-ADJUST-REASON-TEXT       PIC X(60)
000022         VALUE 'USER REJECTED ALERT - VALUE NOW CONSIDERED NORMAL'.
000023     05  FILLER                      PIC X(04) VALUE SPACES.
000024 01  EQ-RETRIEVAL-CONSTANTS.
000025     05  EQ-QUERY-WORD-SCORE         PIC S9(02) COMP VALUE +2.
000026     05  EQ-CONTEXT-TEXT-SCORE       PIC S9(02) COMP VALUE +3.
000027     05  EQ-CONTEXT-META-SCORE       PIC S9(02) COMP VALUE +1.
000028     05  EQ-TOP-CHUNK-LIMIT          PIC S9(02) COMP VALUE +5.
000029     05  EQ-DEFAULT-REFERENCE        PIC X(120)
000030         VALUE 'Internal Knowledge Base'.
000031     05  EQ-NO-MATCH-REFERENCE       PIC X(120) VALUE 'None'.
000032     05  EQ-NO-MATCH-ACTION          PIC X(200) VALUE 'fallback'.
000033     05  EQ-STANDARD-SAFETY-NOTE     PIC X(120)
000034         VALUE 'Standard safety protocols apply.'.
000035     05  FILLER                      PIC X(04) VALUE SPACES.
000036*
000037*    DECISION CODE TO PLAIN-LANGUAGE INTERPRETATION - USED BY
000038*    EQEXPLRT TO WORD THE DECISION LINE OF THE EXPLANATION.
000039*    TABLE IS LOADED BY MOVE STATEMENTS IN 12-LOAD-INTERP-TABLE -
000040*    ONLY 4 ENTRIES SHIPPED, NOT WORTH A CONTROL FILE.
000041*
000042 01  EQ-DECISION-INTERP-TABLE.
000043     05  EQ-DI-ENTRY OCCURS 4 TIMES
000044                      INDEXED BY EQ-DI-IDX.
000045         10  EQ-DI-CODE              PIC X(30).
000046         10  EQ-DI-TEXT              PIC X(50).
000047     05  FILLER                      PIC X(04) VALUE SPACES.
