000001****************************************************************
000002*    EQRULREC - THRESHOLD RULE TABLE RECORD                    *
000003*    ONE ENTRY PER RULE.  THE SHIPPED TABLE HOLDS 12 RULES     *
000004*    ACROSS THREE COMPONENT TYPES (PUMP, CONVEYOR, COMPRESSOR).*
000005*    RECORD IS FIXED 80 BYTES ON THE RULETBL FILE.              *
000006****************************************************************
000007*0001|1994-02-11| RJT | ORIGINAL LAYOUT - TICKET EQ-0017
000008*0002|1998-11-03| DLH | Y2K REVIEW - NO DATE FIELDS, NO CHANGE
000009*0003|2003-06-19| MPK | WIDENED CONFIDENCE-DELTA TO SV999 - EQ-0288
000010 01  EQ-RULE-RECORD.
000011     05  EQ-RL-COMPONENT-ID          PIC X(10).
000012     05  EQ-RL-RULE-NAME             PIC X(30).
000013     05  EQ-RL-FEATURE-NAME          PIC X(20).
000014     05  EQ-RL-COMPARISON            PIC X(01).
000015     05  EQ-RL-THRESHOLD             PIC S9(05)V99.
000016     05  EQ-RL-CONFIDENCE-DELTA      PIC SV999.
000017     05  FILLER                      PIC X(09).
000018*
000019*    IN-MEMORY RULE TABLE - LOADED FROM THE RULETBL FILE AT
000020*    START OF RUN, SEARCHED BY COMPONENT + RULE NAME.
000021*
000022 01  EQ-RULE-TABLE.
000023     05  EQ-RL-TABLE-ENTRY OCCURS 12 TIMES
000024                            INDEXED BY EQ-RL-IDX.
000025         10  EQ-RL-TB-COMPONENT-ID   PIC X(10).
000026         10  EQ-RL-TB-RULE-NAME      PIC X(30).
000027         10  EQ-RL-TB-FEATURE-NAME   PIC X(20).
000028         10  EQ-RL-TB-COMPARISON     PIC X(01).
000029         10  EQ-RL-TB-THRESHOLD      PIC S9(05)V99.
000030         10  EQ-RL-TB-CONF-DELTA     PIC SV999.
000031     05  FILLER                      PIC X(04) VALUE SPACES.
000032 77  EQ-RULE-TABLE-COUNT                PIC S9(04) COMP VALUE +12.
