000001****************************************************************
000002*    EQKNWREC - MAINTENANCE KNOWLEDGE BASE CHUNK RECORD        *
000003*    ONE RECORD PER RECOMMENDATION/PROCEDURE CHUNK ON THE      *
000004*    KNOWBASE FILE.                                             *
000005****************************************************************
000006*0001|1994-02-11| RJT | ORIGINAL LAYOUT - TICKET EQ-0017
000007 01  EQ-KNOWLEDGE-RECORD.
000008     05  EQ-KN-CHUNK-ID              PIC X(12).
000009     05  EQ-KN-RULE-ID               PIC X(30).
000010     05  EQ-KN-DOCUMENT              PIC X(30).
000011     05  EQ-KN-SECTION               PIC X(08).
000012     05  EQ-KN-CHUNK-TEXT            PIC X(200).
000013     05  FILLER                      PIC X(08).
000014*
000015*    IN-MEMORY KNOWLEDGE TABLE AND SCORE - LOADED ONCE PER RUN,
000016*    SCORED AGAINST THE ALERT, THEN SORTED DESCENDING BY SCORE
000017*    TO PICK THE TOP 5 CHUNKS FOR THE RECOMMENDATION RECORD.
000018*
000019 01  EQ-KNOWLEDGE-TABLE.
000020     05  EQ-KN-TABLE-COUNT           PIC S9(04) COMP VALUE +0.
000021     05  FILLER                      PIC X(04) VALUE SPACES.
000022     05  EQ-KN-TABLE-ENTRY OCCURS 1 TO 300 TIMES
000023                            DEPENDING ON EQ-KN-TABLE-COUNT
000024                            INDEXED BY EQ-KN-IDX.
000025         10  EQ-KN-TB-CHUNK-ID       PIC X(12).
000026         10  EQ-KN-TB-RULE-ID        PIC X(30).
000027         10  EQ-KN-TB-DOCUMENT       PIC X(30).
000028         10  EQ-KN-TB-SECTION        PIC X(08).
000029         10  EQ-KN-TB-CHUNK-TEXT     PIC X(200).
000030         10  EQ-KN-TB-SCORE          PIC S9(04) COMP.
000031         10  EQ-KN-TB-DIRECT-HIT     PIC X(01).
000032             88  EQ-KN-TB-IS-DIRECT  VALUE 'Y'.
