000001 IDENTIFICATION DIVISION.
000002 PROGRAM-ID. EQEXPLRT.
000003 AUTHOR. M P KOWALSKI.
000004 INSTALLATION. T54 DATA CENTER - FACILITIES SYSTEMS.
000005 DATE-WRITTEN. 04/1994.
000006 DATE-COMPILED.
000007 SECURITY. RESTRICTED TO FACILITIES MAINTENANCE GROUP.
000008 ENVIRONMENT DIVISION.
000009 CONFIGURATION SECTION.
000010 SOURCE-COMPUTER. IBM-3090.
000011 OBJECT-COMPUTER. IBM-3090.
000012 SPECIAL-NAMES.
000013     C01 IS TOP-OF-FORM
000014     CLASS EQ-ALPHA-CLASS IS 'A' THRU 'Z'
000015     UPSI-0 IS EQ-RERUN-SWITCH.
000016 INPUT-OUTPUT SECTION.
000017 FILE-CONTROL.
000018     SELECT DECTRACE-FILE ASSIGN TO DECTRACE
000019         FILE STATUS IS DECTRACE-FILE-STATUS.
000020     SELECT EXPLRPT-FILE ASSIGN TO EXPLRPT
000021         FILE STATUS IS EXPLRPT-FILE-STATUS.
000022     SELECT INTRLOG-FILE ASSIGN TO INTRLOG
000023         FILE STATUS IS INTRLOG-FILE-STATUS.
000024 DATA DIVISION.
000025 FILE SECTION.
000026 FD  DECTRACE-FILE
000027     RECORDING MODE IS F
000028     BLOCK CONTAINS 0 RECORDS.
000029 01  DECTRACE-REC                 PIC X(80).
000030 FD  EXPLRPT-FILE
000031     RECORDING MODE IS F
000032     BLOCK CONTAINS 0 RECORDS.
000033 01  EXPLRPT-REC                  PIC X(132).
000034 FD  INTRLOG-FILE
000035     RECORDING MODE IS F
000036     BLOCK CONTAINS 0 RECORDS.
000037 01  INTRLOG-REC                  PIC X(80).
000038****************************************************************
000039*                                                              *
000040*A    ABSTRACT..                                               *
000041*  EQEXPLRT IS THE PLAIN-LANGUAGE EXPLANATION WRITER FOR THE   *
000042*  EQUIPMENT ALERT RULE ENGINE.  IT READS EACH DECISION TRACE  *
000043*  OFF DECTRACE AND TURNS THE RULE-BY-RULE STEP RECORDS INTO A *
000044*  READABLE OBSERVATION FOR THE MAINTENANCE CREW - WHAT WAS    *
000045*  SEEN, WHAT IT SHOULD HAVE BEEN, HOW SEVERE THE READING IS,  *
000046*  AND WHAT THE OVERALL DECISION MEANS - THEN LOGS THE EVENT   *
000047*  TO THE INTERACTION LOG SO THE OPERATOR'S LATER ACCEPT OR    *
000048*  REJECT CAN BE RECORDED AGAINST IT.                          *
000049*                                                              *
000050*J    JCL..                                                    *
000051*                                                              *
000052* //EQEXPLRT EXEC PGM=EQEXPLRT                                 *
000053* //SYSPDUMP DD SYSOUT=U,HOLD=YES                               *
000054* //SYSOUT   DD SYSOUT=*                                        *
000055* //DECTRACE DD DISP=SHR,DSN=T54.T9511F0.EQDECTR.OUTPUT.DATA    *
000056* //EXPLRPT  DD SYSOUT=*,                                       *
000057* //            DCB=(RECFM=FB,LRECL=132,BLKSIZE=0)              *
000058* //INTRLOG  DD DISP=SHR,DSN=T54.T9511F0.EQINTR.LOG.DATA        *
000059* //SYSIPT   DD DUMMY                                           *
000060* //*                                                           *
000061*                                                              *
000062*P    ENTRY PARAMETERS..                                       *
000063*     NONE.                                                    *
000064*                                                              *
000065*E    ERRORS DETECTED BY THIS ELEMENT..                        *
000066*     I/O ERROR ON ANY OF THE THREE FILES ABOVE.                *
000067*     DECISION CODE NOT IN EQ-DECISION-INTERP-TABLE - REPORTED *
000068*     WITH A FALLBACK WORDING BUILT FROM THE CODE ITSELF.       *
000069*                                                              *
000070*C    ELEMENTS INVOKED BY THIS ELEMENT..                       *
000071*     NONE.                                                    *
000072*                                                              *
000073*U    USER CONSTANTS AND TABLES REFERENCED..                   *
000074*     EQCNST   ---- SEVERITY CUTOFFS AND THE DECISION          *
000075*                   INTERPRETATION TABLE                        *
000076*     EQDECREC ---- DECISION TRACE FILE RECORD                  *
000077*     EQLOGREC ---- INTERACTION LOG RECORD                      *
000078*                                                              *
000079****************************************************************
000080*0001|1994-04-04| MPK | ORIGINAL PROGRAM - TICKET EQ-0017
000081*0002|1996-07-18| DLH | ALIGNED RECORD WIDTHS WITH EQDECREC
000082*                     | AFTER THE STEP REDEFINES WAS ADDED - EQ-0142
000083*0003|1998-11-03| DLH | Y2K REVIEW - NO DATE FIELDS, NO CHANGE
000084*0004|2001-09-04| DLH | STEP-BY-STEP OBSERVATION LINES ADDED,
000085*                     | PREVIOUSLY ONLY THE DECISION LINE WAS
000086*                     | WRITTEN - MAINTENANCE CREW COULD NOT TELL
000087*                     | WHICH READING CAUSED THE ALERT - EQ-0201
000088*0005|2006-04-03| MPK | DECISION TEXT NOW DRIVEN BY THE INTERP
000089*                     | TABLE INSTEAD OF A NESTED IF - EQ-0401
000090*0006|2009-02-05| CBN | UNKNOWN DECISION CODE NO LONGER ABENDS,
000091*                     | FALLBACK WORDING IS BUILT AND LOGGED - EQ-0402
000092*0007|2010-03-15| CBN | FEATURE NAME HUMANIZING NOW SPLITS ON THE
000093*                     | UNDERSCORE (NOT A HYPHEN) AND CAPITALIZES
000094*                     | THE FIRST LETTER.  DECISION/CONFIDENCE LINES
000095*                     | REWORDED TO THE SPEC SHEET'S EXACT WORDING -
000096*                     | AUDIT FINDING, TICKET EQ-0415
000097 EJECT
000098 WORKING-STORAGE SECTION.
000099 01  FILLER PIC X(32)
000100     VALUE 'EQEXPLRT WORKING STORAGE BEGINS'.
000101****************************************************************
000102*    SHOP-WIDE CONSTANTS AND RECORD LAYOUTS
000103****************************************************************
000104 COPY EQCNST.
000105 COPY EQDECREC.
000106 COPY EQLOGREC.
000107 EJECT
000108 01  FILE-STATUS-WORK-AREA.
000109     05  DECTRACE-FILE-STATUS        PIC X(02).
000110         88  DECTRACE-IO-OK          VALUE '00'.
000111         88  DECTRACE-IO-EOF         VALUE '10'.
000112     05  EXPLRPT-FILE-STATUS         PIC X(02).
000113         88  EXPLRPT-IO-OK           VALUE '00'.
000114     05  INTRLOG-FILE-STATUS         PIC X(02).
000115         88  INTRLOG-IO-OK           VALUE '00'.
000116     05  FILLER                      PIC X(08).
000117 01  READ-ONLY-WORK-AREA.
000118     05  WS-DUMMY                    PIC X VALUE SPACE.
000119     05  END-OF-TRACE-INDICATOR      PIC X(01).
000120         88  END-OF-TRACE            VALUE 'Y'.
000121     05  WS-PENDING-BLOCK-IND        PIC X(01) VALUE 'N'.
000122         88  WS-HAVE-PENDING-BLOCK   VALUE 'Y'.
000123     05  WS-INTERP-FOUND-IND         PIC X(01).
000124         88  WS-INTERP-FOUND         VALUE 'Y'.
000125 EJECT
000126 01  VARIABLE-WORK-AREA.
000127     05  WS-CURRENT-COMPONENT        PIC X(10).
000128     05  WS-CURRENT-COMPONENT-PARTS REDEFINES
000129                      WS-CURRENT-COMPONENT.
000130         10  WS-CURRENT-COMPONENT-PLANT    PIC X(04).
000131         10  WS-CURRENT-COMPONENT-UNIT     PIC X(06).
000132     05  WS-CURRENT-TIMESTAMP        PIC X(20).
000133     05  WS-CURRENT-DECISION         PIC X(12).
000134     05  WS-CURRENT-CONFIDENCE       PIC SV99.
000135     05  WS-CURRENT-CONF-PCT         PIC S9(03).
000136     05  WS-CURRENT-RULES-TRIG       PIC 9(02).
000137     05  WS-FEATURE-DISPLAY          PIC X(20).
000138     05  WS-ONE-CHAR                 PIC X(01).
000139     05  WS-OBSERVED-DISPLAY         PIC ZZZZ9.99.
000140     05  WS-THRESHOLD-DISPLAY        PIC ZZZZ9.99.
000141     05  WS-IDEAL-STATE-TEXT         PIC X(20).
000142     05  WS-MISMATCH-IND             PIC X(01).
000143         88  WS-EXPECTATION-MISMATCH VALUE 'Y'.
000144     05  WS-SEVERITY-LABEL           PIC X(08).
000145     05  WS-SEVERITY-PCT             PIC S9(03).
000146     05  WS-OVERALL-LEVEL-TEXT       PIC X(08).
000147     05  WS-DECISION-TEXT            PIC X(50).
000148     05  WS-FALLBACK-TEXT            PIC X(25).
000149     05  WS-WORK-COUNTERS.
000150         10  WS-TRACE-READ-CNTR    COMP-3 PIC S9(05) VALUE +0.
000151         10  WS-STEP-CNTR          COMP-3 PIC S9(05) VALUE +0.
000152         10  WS-BLOCK-CNTR         COMP-3 PIC S9(03) VALUE +0.
000153         10  WS-UNKNOWN-CODE-CNTR  COMP-3 PIC S9(03) VALUE +0.
000154 EJECT
000155 LINKAGE SECTION.
000156 EJECT
000157 PROCEDURE DIVISION.
000158****************************************************************
000159*                       MAINLINE LOGIC                          *
000160****************************************************************
000161 0000-CONTROL-PROCESS.
000162     PERFORM 1000-INITIALIZATION
000163         THRU 1099-INITIALIZATION-EXIT.
000164     PERFORM 1100-OPEN-FILES
000165         THRU 1199-OPEN-FILES-EXIT.
000166     PERFORM 1200-LOAD-INTERP-TABLE
000167         THRU 1299-LOAD-INTERP-TABLE-EXIT.
000168     PERFORM 2000-READ-NEXT-TRACE
000169         THRU 2099-READ-NEXT-TRACE-EXIT.
000170     PERFORM 2100-PROCESS-TRACE-REC
000171         THRU 2199-PROCESS-TRACE-REC-EXIT
000172         UNTIL END-OF-TRACE.
000173     IF WS-HAVE-PENDING-BLOCK
000174         PERFORM 4000-WRITE-EVENT-TRAILER
000175             THRU 4099-WRITE-EVENT-TRAILER-EXIT
000176     END-IF.
000177     PERFORM 6000-CLOSE-FILES
000178         THRU 6099-CLOSE-FILES-EXIT.
000179     GO TO EOJ9999-EXIT.
000180 EJECT
000181****************************************************************
000182*                       INITIALIZATION                          *
000183****************************************************************
000184 1000-INITIALIZATION.
000185     INITIALIZE VARIABLE-WORK-AREA.
000186 1099-INITIALIZATION-EXIT.
000187     EXIT.
000188
000189 1100-OPEN-FILES.
000190     OPEN INPUT DECTRACE-FILE.
000191     IF NOT DECTRACE-IO-OK
000192         DISPLAY 'EQEXPLRT - OPEN DECTRACE FAILED - STATUS '
000193                 DECTRACE-FILE-STATUS
000194         GO TO EOJ9900-ABEND
000195     END-IF.
000196     OPEN OUTPUT EXPLRPT-FILE.
000197     IF NOT EXPLRPT-IO-OK
000198         DISPLAY 'EQEXPLRT - OPEN EXPLRPT FAILED - STATUS '
000199                 EXPLRPT-FILE-STATUS
000200         GO TO EOJ9900-ABEND
000201     END-IF.
000202     OPEN EXTEND INTRLOG-FILE.
000203     IF NOT INTRLOG-IO-OK
000204         DISPLAY 'EQEXPLRT - OPEN INTRLOG FAILED - STATUS '
000205                 INTRLOG-FILE-STATUS
000206         GO TO EOJ9900-ABEND
000207     END-IF.
000208 1199-OPEN-FILES-EXIT.
000209     EXIT.
000210 EJECT
000211****************************************************************
000212*    THE INTERP TABLE IS ONLY FOUR ENTRIES - NOT WORTH A         *
000213*    CONTROL FILE, SO IT IS LOADED BY MOVE STATEMENTS.  THESE    *
000214*    ARE THE DETAILED FAILURE-MODE CODES THE VENDOR'S NEXT       *
000215*    RULE REVISION IS EXPECTED TO PUT IN DECISION-TRACE - THE    *
000216*    CURRENT SHIPPED DECISION VALUES (NORMAL/BORDERLINE/DANGER)  *
000217*    DO NOT MATCH ANY ENTRY AND ALWAYS FALL TO THE RAW-CODE      *
000218*    WORDING IN 4200-BUILD-FALLBACK-TEXT - EQ-0401.              *
000219****************************************************************
000220 1200-LOAD-INTERP-TABLE.
000221     MOVE 'EARLY_BEARING_DEGRADATION' TO EQ-DI-CODE(1).
000222     MOVE 'internal mechanical wear in rotating components'
000223                       TO EQ-DI-TEXT(1).
000224     MOVE 'OVERHEATING'               TO EQ-DI-CODE(2).
000225     MOVE 'abnormal thermal behavior'
000226                       TO EQ-DI-TEXT(2).
000227     MOVE 'MISALIGNMENT'              TO EQ-DI-CODE(3).
000228     MOVE 'shaft or coupling misalignment'
000229                       TO EQ-DI-TEXT(3).
000230     MOVE 'LUBRICATION_ISSUE'         TO EQ-DI-CODE(4).
000231     MOVE 'insufficient or degraded lubrication'
000232                       TO EQ-DI-TEXT(4).
000233 1299-LOAD-INTERP-TABLE-EXIT.
000234     EXIT.
000235 EJECT
000236****************************************************************
000237*    READ DECTRACE.  A HEADER RECORD CLOSES THE PRIOR EVENT     *
000238*    BLOCK (IF ANY) AND STARTS A NEW ONE - CONTROL BREAK ON     *
000239*    RECORD TYPE, AS IN EQRECBLD.                                *
000240****************************************************************
000241 2000-READ-NEXT-TRACE.
000242     READ DECTRACE-FILE INTO EQ-DECTRACE-RECORD.
000243     IF DECTRACE-IO-EOF
000244         SET END-OF-TRACE TO TRUE
000245     ELSE
000246         IF NOT DECTRACE-IO-OK
000247             DISPLAY 'EQEXPLRT - DECTRACE READ ERROR - STATUS '
000248                     DECTRACE-FILE-STATUS
000249             GO TO EOJ9900-ABEND
000250         ELSE
000251             ADD 1 TO WS-TRACE-READ-CNTR
000252         END-IF
000253     END-IF.
000254 2099-READ-NEXT-TRACE-EXIT.
000255     EXIT.
000256
000257 2100-PROCESS-TRACE-REC.
000258     IF EQ-DT-HEADER-REC
000259         IF WS-HAVE-PENDING-BLOCK
000260             PERFORM 4000-WRITE-EVENT-TRAILER
000261                 THRU 4099-WRITE-EVENT-TRAILER-EXIT
000262         END-IF
000263         MOVE EQ-DT-COMPONENT-ID         TO WS-CURRENT-COMPONENT
000264         MOVE EQ-DT-EVENT-TIMESTAMP      TO WS-CURRENT-TIMESTAMP
000265         MOVE EQ-DT-DECISION             TO WS-CURRENT-DECISION
000266         MOVE EQ-DT-FINAL-CONFIDENCE     TO WS-CURRENT-CONFIDENCE
000267         MOVE EQ-DT-RULES-TRIG-COUNT     TO WS-CURRENT-RULES-TRIG
000268         PERFORM 3200-WRITE-EVENT-BANNER
000269             THRU 3299-WRITE-EVENT-BANNER-EXIT
000270         MOVE 'Y' TO WS-PENDING-BLOCK-IND
000271     ELSE
000272         ADD 1 TO WS-STEP-CNTR
000273         PERFORM 3300-WRITE-STEP-EXPLANATION
000274             THRU 3399-WRITE-STEP-EXPLANATION-EXIT
000275     END-IF.
000276     PERFORM 2000-READ-NEXT-TRACE
000277         THRU 2099-READ-NEXT-TRACE-EXIT.
000278 2199-PROCESS-TRACE-REC-EXIT.
000279     EXIT.
000280 EJECT
000281 3200-WRITE-EVENT-BANNER.
000282     MOVE SPACES TO EXPLRPT-REC.
000283     STRING 'COMPONENT ' DELIMITED BY SIZE
000284            WS-CURRENT-COMPONENT DELIMITED BY SIZE
000285            '  EVENT TIME ' DELIMITED BY SIZE
000286            WS-CURRENT-TIMESTAMP DELIMITED BY SIZE
000287         INTO EXPLRPT-REC.
000288     WRITE EXPLRPT-REC.
000289     MOVE SPACES TO EXPLRPT-REC.
000290     WRITE EXPLRPT-REC.
000291 3299-WRITE-EVENT-BANNER-EXIT.
000292     EXIT.
000293 EJECT
000294****************************************************************
000295*    ONE OBSERVATION BLOCK PER RULE STEP - WHAT WAS SEEN, WHAT  *
000296*    IT SHOULD HAVE BEEN, AND HOW SEVERE IT IS.                 *
000297****************************************************************
000298 3300-WRITE-STEP-EXPLANATION.
000299     MOVE EQ-DT-STEP-FEATURE-NAME TO WS-FEATURE-DISPLAY.
000300     INSPECT WS-FEATURE-DISPLAY REPLACING ALL '_' BY SPACE.
000301     MOVE WS-FEATURE-DISPLAY(1:1) TO WS-ONE-CHAR.
000302     PERFORM 3450-UPPERCASE-ONE-CHAR
000303         THRU 3459-UPPERCASE-ONE-CHAR-EXIT.
000304     MOVE WS-ONE-CHAR TO WS-FEATURE-DISPLAY(1:1).
000305     MOVE EQ-DT-STEP-THRESHOLD TO WS-THRESHOLD-DISPLAY.
000306     IF EQ-DT-STEP-COMPARISON = '>'
000307         STRING WS-THRESHOLD-DISPLAY DELIMITED BY SIZE
000308                ' or below' DELIMITED BY SIZE
000309             INTO WS-IDEAL-STATE-TEXT
000310     ELSE
000311         IF EQ-DT-STEP-COMPARISON = '<'
000312             STRING WS-THRESHOLD-DISPLAY DELIMITED BY SIZE
000313                    ' or above' DELIMITED BY SIZE
000314                 INTO WS-IDEAL-STATE-TEXT
000315         ELSE
000316             MOVE WS-THRESHOLD-DISPLAY TO WS-IDEAL-STATE-TEXT
000317         END-IF
000318     END-IF.
000319     IF EQ-DT-STEP-RULE-RESULT = 'FIRED'
000320         SET WS-EXPECTATION-MISMATCH TO TRUE
000321     ELSE
000322         MOVE 'N' TO WS-MISMATCH-IND
000323     END-IF.
000324     MOVE EQ-DT-STEP-FEATURE-VALUE TO WS-OBSERVED-DISPLAY.
000325     PERFORM 3400-CLASSIFY-SEVERITY
000326         THRU 3499-CLASSIFY-SEVERITY-EXIT.
000327     MOVE SPACES TO EXPLRPT-REC.
000328     STRING '  ' DELIMITED BY SIZE
000329            WS-FEATURE-DISPLAY DELIMITED BY SIZE
000330            ' OBSERVED '  DELIMITED BY SIZE
000331            WS-OBSERVED-DISPLAY DELIMITED BY SIZE
000332            ' - IDEAL ' DELIMITED BY SIZE
000333            WS-IDEAL-STATE-TEXT DELIMITED BY SIZE
000334            ' - SEVERITY ' DELIMITED BY SIZE
000335            WS-SEVERITY-LABEL DELIMITED BY SIZE
000336            ' (' DELIMITED BY SIZE
000337            WS-SEVERITY-PCT DELIMITED BY SIZE
000338            '%)' DELIMITED BY SIZE
000339         INTO EXPLRPT-REC.
000340     WRITE EXPLRPT-REC.
000341     MOVE SPACES TO EXPLRPT-REC.
000342     IF WS-EXPECTATION-MISMATCH
000343         STRING '    Observed ' DELIMITED BY SIZE
000344                WS-OBSERVED-DISPLAY DELIMITED BY SIZE
000345                ' instead of expected ' DELIMITED BY SIZE
000346                WS-IDEAL-STATE-TEXT DELIMITED BY SIZE
000347                '.' DELIMITED BY SIZE
000348             INTO EXPLRPT-REC
000349     ELSE
000350         STRING '    Observed ' DELIMITED BY SIZE
000351                WS-OBSERVED-DISPLAY DELIMITED BY SIZE
000352                ', matching expected ' DELIMITED BY SIZE
000353                WS-IDEAL-STATE-TEXT DELIMITED BY SIZE
000354                '.' DELIMITED BY SIZE
000355             INTO EXPLRPT-REC
000356     END-IF.
000357     WRITE EXPLRPT-REC.
000358     IF NOT EXPLRPT-IO-OK
000359         DISPLAY 'EQEXPLRT - EXPLRPT WRITE ERROR - STATUS '
000360                 EXPLRPT-FILE-STATUS
000361         GO TO EOJ9900-ABEND
000362     END-IF.
000363 3399-WRITE-STEP-EXPLANATION-EXIT.
000364     EXIT.
000365 EJECT
000366****************************************************************
000367*    SEVERITY BAND AND PERCENTAGE, TRUNCATED NOT ROUNDED, FROM  *
000368*    THE SAME CUTOFFS EQRULEVL USES TO CLASSIFY THE DECISION.   *
000369****************************************************************
000370 3400-CLASSIFY-SEVERITY.
000371     IF EQ-DT-STEP-CONFIDENCE-AFTR >= EQ-CRITICAL-CUTOFF
000372         MOVE 'CRITICAL' TO WS-SEVERITY-LABEL
000373     ELSE
000374         IF EQ-DT-STEP-CONFIDENCE-AFTR >= EQ-HIGH-CUTOFF
000375             MOVE 'HIGH    ' TO WS-SEVERITY-LABEL
000376         ELSE
000377             IF EQ-DT-STEP-CONFIDENCE-AFTR >= EQ-MODERATE-CUTOFF
000378                 MOVE 'MODERATE' TO WS-SEVERITY-LABEL
000379             ELSE
000380                 MOVE 'LOW     ' TO WS-SEVERITY-LABEL
000381             END-IF
000382         END-IF
000383     END-IF.
000384     COMPUTE WS-SEVERITY-PCT =
000385         EQ-DT-STEP-CONFIDENCE-AFTR * 100.
000386 3499-CLASSIFY-SEVERITY-EXIT.
000387     EXIT.
000388 EJECT
000389****************************************************************
000390*    CAPITALIZE A SINGLE CHARACTER - NO INTRINSIC FUNCTION FOR  *
000391*    UPPERCASE ON THIS COMPILER, SO THE LETTER IS INSPECTED.    *
000392*    USED TO CAPITALIZE THE FIRST LETTER OF A HUMANIZED NAME.   *
000393****************************************************************
000394 3450-UPPERCASE-ONE-CHAR.
000395     INSPECT WS-ONE-CHAR REPLACING
000396         ALL 'a' BY 'A' ALL 'b' BY 'B' ALL 'c' BY 'C'
000397         ALL 'd' BY 'D' ALL 'e' BY 'E' ALL 'f' BY 'F'
000398         ALL 'g' BY 'G' ALL 'h' BY 'H' ALL 'i' BY 'I'
000399         ALL 'j' BY 'J' ALL 'k' BY 'K' ALL 'l' BY 'L'
000400         ALL 'm' BY 'M' ALL 'n' BY 'N' ALL 'o' BY 'O'
000401         ALL 'p' BY 'P' ALL 'q' BY 'Q' ALL 'r' BY 'R'
000402         ALL 's' BY 'S' ALL 't' BY 'T' ALL 'u' BY 'U'
000403         ALL 'v' BY 'V' ALL 'w' BY 'W' ALL 'x' BY 'X'
000404         ALL 'y' BY 'Y' ALL 'z' BY 'Z'.
000405 3459-UPPERCASE-ONE-CHAR-EXIT.
000406     EXIT.
000407 EJECT
000408****************************************************************
000409*    CLOSE OUT THE EVENT BLOCK - DECISION LINE, OVERALL         *
000410*    CONFIDENCE, AND THE INTERACTION LOG ENTRY THE CONSOLE      *
000411*    WILL LATER UPDATE WITH THE OPERATOR'S FEEDBACK.             *
000412****************************************************************
000413 4000-WRITE-EVENT-TRAILER.
000414     ADD 1 TO WS-BLOCK-CNTR.
000415     PERFORM 4100-LOOKUP-DECISION-TEXT
000416         THRU 4199-LOOKUP-DECISION-TEXT-EXIT.
000417     MOVE WS-DECISION-TEXT(1:1) TO WS-ONE-CHAR.
000418     PERFORM 3450-UPPERCASE-ONE-CHAR
000419         THRU 3459-UPPERCASE-ONE-CHAR-EXIT.
000420     MOVE WS-ONE-CHAR TO WS-DECISION-TEXT(1:1).
000421     COMPUTE WS-CURRENT-CONF-PCT = WS-CURRENT-CONFIDENCE * 100.
000422     PERFORM 4150-CLASSIFY-OVERALL-LEVEL
000423         THRU 4159-CLASSIFY-OVERALL-LEVEL-EXIT.
000424     MOVE SPACES TO EXPLRPT-REC.
000425     STRING '  ' DELIMITED BY SIZE
000426            WS-DECISION-TEXT DELIMITED BY SIZE
000427            ' detected.' DELIMITED BY SIZE
000428         INTO EXPLRPT-REC.
000429     WRITE EXPLRPT-REC.
000430     MOVE SPACES TO EXPLRPT-REC.
000431     STRING '  ' DELIMITED BY SIZE
000432            WS-OVERALL-LEVEL-TEXT DELIMITED BY SIZE
000433            ' confidence (' DELIMITED BY SIZE
000434            WS-CURRENT-CONF-PCT DELIMITED BY SIZE
000435            '%).' DELIMITED BY SIZE
000436         INTO EXPLRPT-REC.
000437     WRITE EXPLRPT-REC.
000438     MOVE SPACES TO EXPLRPT-REC.
000439     STRING '  RULES TRIGGERED: ' DELIMITED BY SIZE
000440            WS-CURRENT-RULES-TRIG DELIMITED BY SIZE
000441         INTO EXPLRPT-REC.
000442     WRITE EXPLRPT-REC.
000443     MOVE SPACES TO EXPLRPT-REC.
000444     WRITE EXPLRPT-REC.
000445     IF NOT EXPLRPT-IO-OK
000446         DISPLAY 'EQEXPLRT - EXPLRPT WRITE ERROR - STATUS '
000447                 EXPLRPT-FILE-STATUS
000448         GO TO EOJ9900-ABEND
000449     END-IF.
000450     INITIALIZE EQ-INTRLOG-RECORD.
000451     MOVE WS-CURRENT-TIMESTAMP   TO EQ-LG-TIMESTAMP.
000452     MOVE WS-CURRENT-COMPONENT   TO EQ-LG-COMPONENT-ID.
000453     MOVE WS-CURRENT-DECISION    TO EQ-LG-DECISION.
000454     MOVE SPACES                 TO EQ-LG-USER-FEEDBACK.
000455     WRITE INTRLOG-REC FROM EQ-INTRLOG-RECORD.
000456     IF NOT INTRLOG-IO-OK
000457         DISPLAY 'EQEXPLRT - INTRLOG WRITE ERROR - STATUS '
000458                 INTRLOG-FILE-STATUS
000459         GO TO EOJ9900-ABEND
000460     END-IF.
000461     MOVE 'N' TO WS-PENDING-BLOCK-IND.
000462 4099-WRITE-EVENT-TRAILER-EXIT.
000463     EXIT.
000464 EJECT
000465 4100-LOOKUP-DECISION-TEXT.
000466     MOVE 'N' TO WS-INTERP-FOUND-IND.
000467     PERFORM 4110-CHECK-ONE-INTERP-ENTRY
000468         THRU 4119-CHECK-ONE-INTERP-ENTRY-EXIT
000469         VARYING EQ-DI-IDX FROM 1 BY 1
000470         UNTIL EQ-DI-IDX > 4
000471            OR WS-INTERP-FOUND.
000472     IF NOT WS-INTERP-FOUND
000473         ADD 1 TO WS-UNKNOWN-CODE-CNTR
000474         PERFORM 4200-BUILD-FALLBACK-TEXT
000475             THRU 4299-BUILD-FALLBACK-TEXT-EXIT
000476     END-IF.
000477 4199-LOOKUP-DECISION-TEXT-EXIT.
000478     EXIT.
000479
000480 4110-CHECK-ONE-INTERP-ENTRY.
000481     IF EQ-DI-CODE(EQ-DI-IDX) = WS-CURRENT-DECISION
000482         SET WS-INTERP-FOUND TO TRUE
000483         MOVE EQ-DI-TEXT(EQ-DI-IDX) TO WS-DECISION-TEXT
000484     END-IF.
000485 4119-CHECK-ONE-INTERP-ENTRY-EXIT.
000486     EXIT.
000487 EJECT
000488****************************************************************
000489*    OVERALL CONFIDENCE LEVEL WORD FOR THE CONFIDENCE LINE -    *
000490*    SAME CUTOFFS AS 3400, MIXED CASE FOR THE SENTENCE.          *
000491****************************************************************
000492 4150-CLASSIFY-OVERALL-LEVEL.
000493     IF WS-CURRENT-CONFIDENCE >= EQ-CRITICAL-CUTOFF
000494         MOVE 'Critical' TO WS-OVERALL-LEVEL-TEXT
000495     ELSE
000496         IF WS-CURRENT-CONFIDENCE >= EQ-HIGH-CUTOFF
000497             MOVE 'High' TO WS-OVERALL-LEVEL-TEXT
000498         ELSE
000499             IF WS-CURRENT-CONFIDENCE >= EQ-MODERATE-CUTOFF
000500                 MOVE 'Moderate' TO WS-OVERALL-LEVEL-TEXT
000501             ELSE
000502                 MOVE 'Low' TO WS-OVERALL-LEVEL-TEXT
000503             END-IF
000504         END-IF
000505     END-IF.
000506 4159-CLASSIFY-OVERALL-LEVEL-EXIT.
000507     EXIT.
000508 EJECT
000509****************************************************************
000510*    UNKNOWN DECISION CODE - BUILD "CODE WITH UNDERSCORES AS    *
000511*    SPACES, LOWERCASED" AS THE BEST WE CAN DO WITHOUT THE      *
000512*    INTERP TABLE.  NO INTRINSIC FUNCTION FOR LOWERCASE IS      *
000513*    AVAILABLE ON THIS COMPILER, SO EACH LETTER IS INSPECTED.   *
000514****************************************************************
000515 4200-BUILD-FALLBACK-TEXT.
000516     MOVE WS-CURRENT-DECISION TO WS-FALLBACK-TEXT.
000517     INSPECT WS-FALLBACK-TEXT REPLACING ALL '_' BY SPACE.
000518     INSPECT WS-FALLBACK-TEXT REPLACING
000519         ALL 'A' BY 'a' ALL 'B' BY 'b' ALL 'C' BY 'c'
000520         ALL 'D' BY 'd' ALL 'E' BY 'e' ALL 'F' BY 'f'
000521         ALL 'G' BY 'g' ALL 'H' BY 'h' ALL 'I' BY 'i'
000522         ALL 'J' BY 'j' ALL 'K' BY 'k' ALL 'L' BY 'l'
000523         ALL 'M' BY 'm' ALL 'N' BY 'n' ALL 'O' BY 'o'
000524         ALL 'P' BY 'p' ALL 'Q' BY 'q' ALL 'R' BY 'r'
000525         ALL 'S' BY 's' ALL 'T' BY 't' ALL 'U' BY 'u'
000526         ALL 'V' BY 'v' ALL 'W' BY 'w' ALL 'X' BY 'x'
000527         ALL 'Y' BY 'y' ALL 'Z' BY 'z'.
000528     MOVE WS-FALLBACK-TEXT TO WS-DECISION-TEXT.
000529 4299-BUILD-FALLBACK-TEXT-EXIT.
000530     EXIT.
000531 EJECT
000532 6000-CLOSE-FILES.
000533     CLOSE DECTRACE-FILE EXPLRPT-FILE INTRLOG-FILE.
000534     DISPLAY 'EQEXPLRT PROCESSING COMPLETE'.
000535     DISPLAY 'TRACE RECORDS READ:    ' WS-TRACE-READ-CNTR.
000536     DISPLAY 'EVENT BLOCKS EXPLAINED:' WS-BLOCK-CNTR.
000537     DISPLAY 'STEPS EXPLAINED:       ' WS-STEP-CNTR.
000538     DISPLAY 'UNKNOWN DECISION CODES:' WS-UNKNOWN-CODE-CNTR.
000539 6099-CLOSE-FILES-EXIT.
000540     EXIT.
000541 EJECT
000542 EOJ9900-ABEND.
000543     DISPLAY 'PROGRAM ABENDING - EQEXPLRT'.
000544 EOJ9999-EXIT.
000545     EXIT.
