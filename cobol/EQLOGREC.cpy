000001****************************************************************
000002*    EQLOGREC - OPERATOR INTERACTION LOG RECORD                *
000003*    WRITTEN BY EQEXPLRT WHEN AN ALERT IS EXPLAINED, AND LATER *
000004*    UPDATED BY THE CONSOLE WITH THE OPERATOR'S FEEDBACK.      *
000005****************************************************************
000006*0001|1994-02-11| RJT | ORIGINAL LAYOUT - TICKET EQ-0017
000007 01  EQ-INTRLOG-RECORD.
000008     05  EQ-LG-TIMESTAMP             PIC X(20).
000009     05  EQ-LG-COMPONENT-ID          PIC X(10).
000010     05  EQ-LG-DECISION              PIC X(12).
000011     05  EQ-LG-USER-FEEDBACK         PIC X(08).
000012         88  EQ-LG-ACCEPTED          VALUE 'Accepted'.
000013         88  EQ-LG-REJECTED          VALUE 'Rejected'.
000014         88  EQ-LG-NO-FEEDBACK       VALUE SPACES.
000015     05  FILLER                      PIC X(30).
