000001 IDENTIFICATION DIVISION.
000002 PROGRAM-ID. EQTHRADJ.
000003 AUTHOR. R J TORRES.
000004 INSTALLATION. T54 DATA CENTER - FACILITIES SYSTEMS.
000005 DATE-WRITTEN. 02/1994.
000006 DATE-COMPILED.
000007 SECURITY. RESTRICTED TO FACILITIES MAINTENANCE GROUP.
000008 ENVIRONMENT DIVISION.
000009 CONFIGURATION SECTION.
000010 SOURCE-COMPUTER. IBM-3090.
000011 OBJECT-COMPUTER. IBM-3090.
000012 SPECIAL-NAMES.
000013     C01 IS TOP-OF-FORM
000014     CLASS EQ-ALPHA-CLASS IS 'A' THRU 'Z'
000015     UPSI-0 IS EQ-RERUN-SWITCH.
000016 INPUT-OUTPUT SECTION.
000017 FILE-CONTROL.
000018     SELECT INTRLOG-FILE ASSIGN TO INTRLOG
000019         FILE STATUS IS INTRLOG-FILE-STATUS.
000020     SELECT DECTRACE-FILE ASSIGN TO DECTRACE
000021         FILE STATUS IS DECTRACE-FILE-STATUS.
000022     SELECT RULETBL-FILE ASSIGN TO RULETBL
000023         FILE STATUS IS RULETBL-FILE-STATUS.
000024     SELECT ADJAUDIT-FILE ASSIGN TO ADJAUDIT
000025         FILE STATUS IS ADJAUDIT-FILE-STATUS.
000026 DATA DIVISION.
000027 FILE SECTION.
000028 FD  INTRLOG-FILE
000029     RECORDING MODE IS F
000030     BLOCK CONTAINS 0 RECORDS.
000031 01  INTRLOG-REC                 PIC X(80).
000032 FD  DECTRACE-FILE
000033     RECORDING MODE IS F
000034     BLOCK CONTAINS 0 RECORDS.
000035 01  DECTRACE-REC                PIC X(80).
000036 FD  RULETBL-FILE
000037     RECORDING MODE IS F
000038     BLOCK CONTAINS 0 RECORDS.
000039 01  RULETBL-REC                 PIC X(80).
000040 FD  ADJAUDIT-FILE
000041     RECORDING MODE IS F
000042     BLOCK CONTAINS 0 RECORDS.
000043 01  ADJAUDIT-REC                PIC X(150).
000044****************************************************************
000045*                                                              *
000046*A    ABSTRACT..                                               *
000047*  EQTHRADJ IS THE THRESHOLD ADJUSTER FOR THE EQUIPMENT ALERT  *
000048*  RULE ENGINE.  IT FINDS THE LAST OPERATOR-REJECTED ALERT ON  *
000049*  THE INTERACTION LOG, LOCATES THE DECISION TRACE THAT        *
000050*  EXPLAINED THAT ALERT, AND RAISES THE THRESHOLD OF EVERY     *
000051*  STEP IN THAT TRACE - FIRED OR PASSED - SO THE SAME READING  *
000052*  IS TREATED AS NORMAL NEXT TIME - SUBJECT TO A 50 PERCENT    *
000053*  CEILING OVER THE ORIGINAL THRESHOLD.  EVERY ADJUSTMENT IS   *
000054*  WRITTEN TO THE AUDIT FILE WITH ITS PERCENT INCREASE, AND    *
000055*  THE RULE TABLE IS REWRITTEN IN PLACE.                        *
000056*                                                              *
000057*J    JCL..                                                    *
000058*                                                              *
000059* //EQTHRADJ EXEC PGM=EQTHRADJ                                 *
000060* //SYSPDUMP DD SYSOUT=U,HOLD=YES                               *
000061* //SYSOUT   DD SYSOUT=*                                        *
000062* //INTRLOG  DD DISP=SHR,DSN=T54.T9511F0.EQINTR.LOG.DATA        *
000063* //DECTRACE DD DISP=SHR,DSN=T54.T9511F0.EQDECTR.OUTPUT.DATA    *
000064* //RULETBL  DD DISP=OLD,DSN=T54.T9511F0.EQRULE.TABLE.DATA      *
000065* //ADJAUDIT DD DSN=T54.T9511F0.EQADJA.OUTPUT.DATA,             *
000066* //            DISP=(,CATLG,CATLG),                            *
000067* //            UNIT=USER,                                      *
000068* //            SPACE=(CYL,(5,5),RLSE),                         *
000069* //            DCB=(RECFM=FB,LRECL=150,BLKSIZE=0)              *
000070* //SYSIPT   DD DUMMY                                           *
000071* //*                                                           *
000072*                                                              *
000073*P    ENTRY PARAMETERS..                                       *
000074*     NONE.                                                    *
000075*                                                              *
000076*E    ERRORS DETECTED BY THIS ELEMENT..                        *
000077*     I/O ERROR ON ANY OF THE FOUR FILES ABOVE.                *
000078*     RULE ON A TRACE STEP THAT IS NO LONGER IN THE TABLE -    *
000079*     REPORTED, PROCESSING CONTINUES WITH THE NEXT STEP.       *
000080*                                                              *
000081*C    ELEMENTS INVOKED BY THIS ELEMENT..                       *
000082*     NONE.                                                    *
000083*                                                              *
000084*U    USER CONSTANTS AND TABLES REFERENCED..                   *
000085*     EQCNST   ---- SAFETY MARGIN AND MAX INCREASE FACTORS     *
000086*     EQRULREC ---- RULE TABLE LAYOUT AND WORKING TABLE        *
000087*     EQTRCREC ---- WORKING TRACE STEP TABLE                   *
000088*     EQDECREC ---- DECISION TRACE FILE RECORD                 *
000089*     EQLOGREC ---- INTERACTION LOG RECORD                      *
000090*     EQADJREC ---- ADJUSTMENT AUDIT RECORD                     *
000091*                                                              *
000092****************************************************************
000093*0001|1994-02-20| RJT | ORIGINAL PROGRAM - TICKET EQ-0017
000094*0002|1996-07-18| DLH | WIDENED RULETBL-REC TO 80 BYTES - EQ-0142
000095*0003|1998-11-03| DLH | Y2K REVIEW - TIMESTAMPS ARE PASS-THROUGH
000096*                     | TEXT IN THIS PROGRAM, NO CHANGE REQUIRED
000097*0004|2003-06-19| MPK | SAFETY MARGIN FACTOR MOVED TO EQCNST SO
000098*                     | EQRECBLD CAN SHARE IT - EQ-0288
000099*0005|2009-02-05| CBN | RULE-NOT-FOUND ON A STALE TRACE STEP NOW
000100*                     | LOGGED AND SKIPPED INSTEAD OF ABENDING,
000101*                     | PER OPERATIONS REQUEST - EQ-0402
000102*0006|2010-03-15| CBN | ADJUSTMENT NO LONGER LIMITED TO STEPS THAT
000103*                     | FIRED - EVERY STEP IN THE ALERT'S TRACE IS
000104*                     | RAISED, PER THE SPEC SHEET.  ADJUSTMENT
000105*                     | REPORT NOW SHOWS PERCENT INCREASE PER RULE -
000106*                     | AUDIT FINDING, TICKET EQ-0415
000107*0007|2011-09-08| LAM | ADDED ALPHANUMERIC REDEFINITION OF THE NEW-
000108*                     | THRESHOLD WORK AREA SO THE LOW-VALUES GUARD IN
000109*                     | 5300-COMPUTE-NEW-THRESHOLD CAN TEST THE FIELD
000110*                     | BEFORE IT HAS BEEN MOVED TO A NUMERIC-EDITED
000111*                     | DISPLAY FIELD - AUDIT FINDING, TICKET EQ-0451
000112 EJECT
000113 WORKING-STORAGE SECTION.
000114 01  FILLER PIC X(32)
000115     VALUE 'EQTHRADJ WORKING STORAGE BEGINS'.
000116****************************************************************
000117*    SHOP-WIDE CONSTANTS AND RECORD LAYOUTS
000118****************************************************************
000119 COPY EQCNST.
000120 COPY EQRULREC.
000121 COPY EQTRCREC.
000122 COPY EQDECREC.
000123 COPY EQLOGREC.
000124 COPY EQADJREC.
000125 EJECT
000126 01  FILE-STATUS-WORK-AREA.
000127     05  INTRLOG-FILE-STATUS         PIC X(02).
000128         88  INTRLOG-IO-OK           VALUE '00'.
000129         88  INTRLOG-IO-EOF          VALUE '10'.
000130     05  DECTRACE-FILE-STATUS        PIC X(02).
000131         88  DECTRACE-IO-OK          VALUE '00'.
000132         88  DECTRACE-IO-EOF         VALUE '10'.
000133     05  RULETBL-FILE-STATUS         PIC X(02).
000134         88  RULETBL-IO-OK           VALUE '00'.
000135     05  ADJAUDIT-FILE-STATUS        PIC X(02).
000136         88  ADJAUDIT-IO-OK          VALUE '00'.
000137     05  FILLER                      PIC X(08).
000138 01  READ-ONLY-WORK-AREA.
000139     05  WS-DUMMY                    PIC X VALUE SPACE.
000140     05  END-OF-LOG-INDICATOR        PIC X(01).
000141         88  END-OF-LOG              VALUE 'Y'.
000142     05  END-OF-TRACE-INDICATOR      PIC X(01).
000143         88  END-OF-TRACE            VALUE 'Y'.
000144     05  WS-REJECTED-FOUND-IND       PIC X(01) VALUE 'N'.
000145         88  WS-REJECTED-FOUND       VALUE 'Y'.
000146     05  WS-RULE-FOUND-IND           PIC X(01).
000147         88  WS-RULE-FOUND           VALUE 'Y'.
000148     05  WS-CURRENT-TRACE-MATCH-IND  PIC X(01) VALUE 'N'.
000149         88  WS-TRACE-MATCHES        VALUE 'Y'.
000150 EJECT
000151 01  VARIABLE-WORK-AREA.
000152     05  WS-TARGET-COMPONENT         PIC X(10).
000153     05  WS-CURRENT-TRACE-COMPONENT  PIC X(10).
000154     05  WS-OLD-THRESHOLD            PIC S9(05)V99.
000155     05  WS-NEW-THRESHOLD            PIC S9(05)V99.
000156     05  WS-NEW-THRESHOLD-ALPHA REDEFINES
000157         WS-NEW-THRESHOLD            PIC X(07).
000158     05  WS-CAP-THRESHOLD            PIC S9(05)V99.
000159     05  WS-PCT-INCREASE             PIC S9(03)V9.
000160     05  WS-PERCENT-DISPLAY          PIC ZZ9.9.
000161     05  WS-WORK-COUNTERS.
000162         10  WS-LOG-READ-CNTR      COMP-3 PIC S9(05) VALUE +0.
000163         10  WS-TRACE-READ-CNTR    COMP-3 PIC S9(05) VALUE +0.
000164         10  WS-ADJUST-CNTR        COMP-3 PIC S9(03) VALUE +0.
000165         10  WS-SKIPPED-CNTR       COMP-3 PIC S9(03) VALUE +0.
000166 EJECT
000167 LINKAGE SECTION.
000168 EJECT
000169 PROCEDURE DIVISION.
000170****************************************************************
000171*                       MAINLINE LOGIC                          *
000172****************************************************************
000173 0000-CONTROL-PROCESS.
000174     PERFORM 1000-INITIALIZATION
000175         THRU 1099-INITIALIZATION-EXIT.
000176     PERFORM 1100-OPEN-INTRLOG-FILE
000177         THRU 1199-OPEN-INTRLOG-FILE-EXIT.
000178     PERFORM 2000-FIND-LAST-REJECTED
000179         THRU 2099-FIND-LAST-REJECTED-EXIT
000180         UNTIL END-OF-LOG.
000181     CLOSE INTRLOG-FILE.
000182     IF WS-REJECTED-FOUND
000183         PERFORM 1200-OPEN-REMAINING-FILES
000184             THRU 1299-OPEN-REMAINING-FILES-EXIT
000185         PERFORM 3000-LOAD-RULE-TABLE
000186             THRU 3099-LOAD-RULE-TABLE-EXIT
000187         PERFORM 4000-LOAD-MATCHING-TRACE
000188             THRU 4099-LOAD-MATCHING-TRACE-EXIT
000189             UNTIL END-OF-TRACE
000190         PERFORM 5000-ADJUST-THRESHOLDS
000191             THRU 5099-ADJUST-THRESHOLDS-EXIT
000192             VARYING EQ-STEP-IDX FROM 1 BY 1
000193             UNTIL EQ-STEP-IDX > EQ-STEP-COUNT
000194         IF WS-ADJUST-CNTR GREATER THAN ZERO
000195             PERFORM 5500-REWRITE-RULE-TABLE
000196                 THRU 5599-REWRITE-RULE-TABLE-EXIT
000197         ELSE
000198             DISPLAY 'EQTHRADJ - NO ADJUSTMENTS NEEDED'
000199         END-IF
000200         PERFORM 6000-CLOSE-REMAINING-FILES
000201             THRU 6099-CLOSE-REMAINING-FILES-EXIT
000202     ELSE
000203         DISPLAY 'EQTHRADJ - NO REJECTED FEEDBACK FOUND'
000204     END-IF.
000205     GO TO EOJ9999-EXIT.
000206 EJECT
000207****************************************************************
000208*                       INITIALIZATION                          *
000209****************************************************************
000210 1000-INITIALIZATION.
000211     INITIALIZE VARIABLE-WORK-AREA.
000212     MOVE 'N' TO WS-REJECTED-FOUND-IND.
000213 1099-INITIALIZATION-EXIT.
000214     EXIT.
000215 EJECT
000216 1100-OPEN-INTRLOG-FILE.
000217     OPEN INPUT INTRLOG-FILE.
000218     IF NOT INTRLOG-IO-OK
000219         DISPLAY 'EQTHRADJ - OPEN INTRLOG FAILED - STATUS '
000220                 INTRLOG-FILE-STATUS
000221         GO TO EOJ9900-ABEND
000222     END-IF.
000223 1199-OPEN-INTRLOG-FILE-EXIT.
000224     EXIT.
000225 EJECT
000226 1200-OPEN-REMAINING-FILES.
000227     OPEN INPUT DECTRACE-FILE.
000228     IF NOT DECTRACE-IO-OK
000229         DISPLAY 'EQTHRADJ - OPEN DECTRACE FAILED - STATUS '
000230                 DECTRACE-FILE-STATUS
000231         GO TO EOJ9900-ABEND
000232     END-IF.
000233     OPEN INPUT RULETBL-FILE.
000234     IF NOT RULETBL-IO-OK
000235         DISPLAY 'EQTHRADJ - OPEN RULETBL FAILED - STATUS '
000236                 RULETBL-FILE-STATUS
000237         GO TO EOJ9900-ABEND
000238     END-IF.
000239     OPEN OUTPUT ADJAUDIT-FILE.
000240     IF NOT ADJAUDIT-IO-OK
000241         DISPLAY 'EQTHRADJ - OPEN ADJAUDIT FAILED - STATUS '
000242                 ADJAUDIT-FILE-STATUS
000243         GO TO EOJ9900-ABEND
000244     END-IF.
000245 1299-OPEN-REMAINING-FILES-EXIT.
000246     EXIT.
000247 EJECT
000248****************************************************************
000249*    SCAN THE INTERACTION LOG TO END OF FILE, REMEMBERING THE  *
000250*    COMPONENT OF THE LAST REJECTED ALERT SEEN.                *
000251****************************************************************
000252 2000-FIND-LAST-REJECTED.
000253     PERFORM 2100-READ-NEXT-LOG
000254         THRU 2199-READ-NEXT-LOG-EXIT.
000255     IF NOT END-OF-LOG
000256         PERFORM 2200-CAPTURE-REJECTED
000257             THRU 2299-CAPTURE-REJECTED-EXIT
000258     END-IF.
000259 2099-FIND-LAST-REJECTED-EXIT.
000260     EXIT.
000261
000262 2100-READ-NEXT-LOG.
000263     READ INTRLOG-FILE INTO EQ-INTRLOG-RECORD.
000264     IF INTRLOG-IO-EOF
000265         SET END-OF-LOG TO TRUE
000266     ELSE
000267         IF NOT INTRLOG-IO-OK
000268             DISPLAY 'EQTHRADJ - INTRLOG READ ERROR - STATUS '
000269                     INTRLOG-FILE-STATUS
000270             GO TO EOJ9900-ABEND
000271         ELSE
000272             ADD 1 TO WS-LOG-READ-CNTR
000273         END-IF
000274     END-IF.
000275 2199-READ-NEXT-LOG-EXIT.
000276     EXIT.
000277
000278 2200-CAPTURE-REJECTED.
000279     IF EQ-LG-REJECTED
000280         MOVE 'Y' TO WS-REJECTED-FOUND-IND
000281         MOVE EQ-LG-COMPONENT-ID TO WS-TARGET-COMPONENT
000282     END-IF.
000283 2299-CAPTURE-REJECTED-EXIT.
000284     EXIT.
000285 EJECT
000286****************************************************************
000287*    LOAD THE TWELVE-RULE THRESHOLD TABLE                      *
000288****************************************************************
000289 3000-LOAD-RULE-TABLE.
000290     PERFORM 3010-READ-ONE-RULE
000291         THRU 3019-READ-ONE-RULE-EXIT
000292         VARYING EQ-RL-IDX FROM 1 BY 1
000293         UNTIL EQ-RL-IDX > EQ-RULE-TABLE-COUNT.
000294 3099-LOAD-RULE-TABLE-EXIT.
000295     EXIT.
000296
000297 3010-READ-ONE-RULE.
000298     READ RULETBL-FILE INTO EQ-RULE-RECORD.
000299     IF NOT RULETBL-IO-OK
000300         DISPLAY 'EQTHRADJ - RULETBL READ ERROR - STATUS '
000301                 RULETBL-FILE-STATUS
000302         GO TO EOJ9900-ABEND
000303     END-IF.
000304     MOVE EQ-RL-COMPONENT-ID      TO EQ-RL-TB-COMPONENT-ID(EQ-RL-IDX).
000305     MOVE EQ-RL-RULE-NAME         TO EQ-RL-TB-RULE-NAME(EQ-RL-IDX).
000306     MOVE EQ-RL-FEATURE-NAME      TO EQ-RL-TB-FEATURE-NAME(EQ-RL-IDX).
000307     MOVE EQ-RL-COMPARISON        TO EQ-RL-TB-COMPARISON(EQ-RL-IDX).
000308     MOVE EQ-RL-THRESHOLD         TO EQ-RL-TB-THRESHOLD(EQ-RL-IDX).
000309     MOVE EQ-RL-CONFIDENCE-DELTA  TO EQ-RL-TB-CONF-DELTA(EQ-RL-IDX).
000310 3019-READ-ONE-RULE-EXIT.
000311     EXIT.
000312 EJECT
000313****************************************************************
000314*    SCAN THE DECISION TRACE FILE TO END OF FILE, KEEPING THE  *
000315*    STEPS OF THE MOST RECENT HEADER THAT MATCHES THE TARGET   *
000316*    COMPONENT.  A LATER MATCHING HEADER OVERWRITES AN EARLIER *
000317*    ONE, SO WHAT IS LEFT AT END OF FILE IS THE LAST ONE.       *
000318****************************************************************
000319 4000-LOAD-MATCHING-TRACE.
000320     PERFORM 4100-READ-NEXT-TRACE-REC
000321         THRU 4199-READ-NEXT-TRACE-REC-EXIT.
000322     IF NOT END-OF-TRACE
000323         PERFORM 4200-CAPTURE-TRACE-REC
000324             THRU 4299-CAPTURE-TRACE-REC-EXIT
000325     END-IF.
000326 4099-LOAD-MATCHING-TRACE-EXIT.
000327     EXIT.
000328
000329 4100-READ-NEXT-TRACE-REC.
000330     READ DECTRACE-FILE INTO EQ-DECTRACE-RECORD.
000331     IF DECTRACE-IO-EOF
000332         SET END-OF-TRACE TO TRUE
000333     ELSE
000334         IF NOT DECTRACE-IO-OK
000335             DISPLAY 'EQTHRADJ - DECTRACE READ ERROR - STATUS '
000336                     DECTRACE-FILE-STATUS
000337             GO TO EOJ9900-ABEND
000338         ELSE
000339             ADD 1 TO WS-TRACE-READ-CNTR
000340         END-IF
000341     END-IF.
000342 4199-READ-NEXT-TRACE-REC-EXIT.
000343     EXIT.
000344
000345 4200-CAPTURE-TRACE-REC.
000346     IF EQ-DT-HEADER-REC
000347         MOVE EQ-DT-COMPONENT-ID TO WS-CURRENT-TRACE-COMPONENT
000348         MOVE 'N' TO WS-CURRENT-TRACE-MATCH-IND
000349         IF WS-CURRENT-TRACE-COMPONENT = WS-TARGET-COMPONENT
000350             MOVE 'Y' TO WS-CURRENT-TRACE-MATCH-IND
000351             MOVE ZERO TO EQ-STEP-COUNT
000352         END-IF
000353     ELSE
000354         IF WS-TRACE-MATCHES
000355             ADD 1 TO EQ-STEP-COUNT
000356             MOVE EQ-DT-STEP-RULE-NAME
000357                 TO EQ-ST-RULE-NAME(EQ-STEP-COUNT)
000358             MOVE EQ-DT-STEP-FEATURE-NAME
000359                 TO EQ-ST-FEATURE-NAME(EQ-STEP-COUNT)
000360             MOVE EQ-DT-STEP-FEATURE-VALUE
000361                 TO EQ-ST-FEATURE-VALUE(EQ-STEP-COUNT)
000362             MOVE EQ-DT-STEP-THRESHOLD
000363                 TO EQ-ST-THRESHOLD(EQ-STEP-COUNT)
000364             MOVE EQ-DT-STEP-COMPARISON
000365                 TO EQ-ST-COMPARISON(EQ-STEP-COUNT)
000366             MOVE EQ-DT-STEP-RULE-RESULT
000367                 TO EQ-ST-RULE-RESULT(EQ-STEP-COUNT)
000368             MOVE EQ-DT-STEP-CONFIDENCE-AFTR
000369                 TO EQ-ST-CONFIDENCE-AFTER(EQ-STEP-COUNT)
000370         END-IF
000371     END-IF.
000372 4299-CAPTURE-TRACE-REC-EXIT.
000373     EXIT.
000374 EJECT
000375****************************************************************
000376*    RAISE THE THRESHOLD OF EVERY STEP IN THE REJECTED ALERT'S *
000377*    REASONING TRACE - FIRED OR PASSED, IT DOES NOT MATTER,    *
000378*    THE OPERATOR SAID THE WHOLE READING WAS NORMAL - EQ-0415  *
000379****************************************************************
000380 5000-ADJUST-THRESHOLDS.
000381     PERFORM 5200-SEARCH-RULE-TABLE
000382         THRU 5299-SEARCH-RULE-TABLE-EXIT.
000383     IF NOT WS-RULE-FOUND
000384         DISPLAY 'EQTHRADJ - RULE NOT FOUND, SKIPPED - '
000385                 WS-TARGET-COMPONENT SPACE
000386                 EQ-ST-RULE-NAME(EQ-STEP-IDX)
000387         ADD 1 TO WS-SKIPPED-CNTR
000388         GO TO 5099-ADJUST-THRESHOLDS-EXIT
000389     END-IF.
000390     MOVE EQ-RL-TB-THRESHOLD(EQ-RL-IDX) TO WS-OLD-THRESHOLD.
000391     PERFORM 5300-COMPUTE-NEW-THRESHOLD
000392         THRU 5399-COMPUTE-NEW-THRESHOLD-EXIT.
000393     MOVE WS-NEW-THRESHOLD TO EQ-RL-TB-THRESHOLD(EQ-RL-IDX).
000394     PERFORM 5400-WRITE-AUDIT-RECORD
000395         THRU 5499-WRITE-AUDIT-RECORD-EXIT.
000396 5099-ADJUST-THRESHOLDS-EXIT.
000397     EXIT.
000398 EJECT
000399 5200-SEARCH-RULE-TABLE.
000400     MOVE 'N' TO WS-RULE-FOUND-IND.
000401     PERFORM 5210-CHECK-ONE-RULE
000402         THRU 5219-CHECK-ONE-RULE-EXIT
000403         VARYING EQ-RL-IDX FROM 1 BY 1
000404         UNTIL EQ-RL-IDX > EQ-RULE-TABLE-COUNT
000405            OR WS-RULE-FOUND.
000406 5299-SEARCH-RULE-TABLE-EXIT.
000407     EXIT.
000408
000409 5210-CHECK-ONE-RULE.
000410     IF EQ-RL-TB-COMPONENT-ID(EQ-RL-IDX) = WS-TARGET-COMPONENT
000411        AND EQ-RL-TB-RULE-NAME(EQ-RL-IDX) = EQ-ST-RULE-NAME(EQ-STEP-IDX)
000412         MOVE 'Y' TO WS-RULE-FOUND-IND
000413     END-IF.
000414 5219-CHECK-ONE-RULE-EXIT.
000415     EXIT.
000416 EJECT
000417****************************************************************
000418*    NEW THRESHOLD = REJECTED VALUE TIMES THE SAFETY MARGIN,   *
000419*    NEVER MORE THAN 150 PERCENT OF THE ORIGINAL THRESHOLD.    *
000420****************************************************************
000421 5300-COMPUTE-NEW-THRESHOLD.
000422     COMPUTE WS-NEW-THRESHOLD ROUNDED =
000423         EQ-ST-FEATURE-VALUE(EQ-STEP-IDX) * EQ-SAFETY-MARGIN-FACTOR.
000424     COMPUTE WS-CAP-THRESHOLD ROUNDED =
000425         WS-OLD-THRESHOLD * EQ-MAX-INCREASE-FACTOR.
000426     IF WS-NEW-THRESHOLD > WS-CAP-THRESHOLD
000427         MOVE WS-CAP-THRESHOLD TO WS-NEW-THRESHOLD
000428     END-IF.
000429     IF WS-NEW-THRESHOLD-ALPHA = LOW-VALUES
000430         DISPLAY 'EQTHRADJ - NEW THRESHOLD UNINITIALIZED, RULE '
000431                 EQ-RL-TB-RULE-NAME(EQ-RL-IDX)
000432         MOVE ZERO TO WS-NEW-THRESHOLD
000433     END-IF.
000434 5399-COMPUTE-NEW-THRESHOLD-EXIT.
000435     EXIT.
000436 EJECT
000437 5400-WRITE-AUDIT-RECORD.
000438     INITIALIZE EQ-ADJAUDIT-RECORD.
000439     MOVE EQ-RL-TB-RULE-NAME(EQ-RL-IDX) TO EQ-AD-RULE-NAME.
000440     MOVE WS-TARGET-COMPONENT           TO EQ-AD-COMPONENT-ID.
000441     MOVE EQ-ST-FEATURE-NAME(EQ-STEP-IDX) TO EQ-AD-FEATURE-NAME.
000442     MOVE WS-OLD-THRESHOLD               TO EQ-AD-OLD-THRESHOLD.
000443     MOVE WS-NEW-THRESHOLD               TO EQ-AD-NEW-THRESHOLD.
000444     MOVE EQ-ST-FEATURE-VALUE(EQ-STEP-IDX) TO EQ-AD-REJECTED-VALUE.
000445     MOVE EQ-ADJUST-REASON-TEXT           TO EQ-AD-REASON.
000446     WRITE ADJAUDIT-REC FROM EQ-ADJAUDIT-RECORD.
000447     IF NOT ADJAUDIT-IO-OK
000448         DISPLAY 'EQTHRADJ - ADJAUDIT WRITE ERROR - STATUS '
000449                 ADJAUDIT-FILE-STATUS
000450         GO TO EOJ9900-ABEND
000451     END-IF.
000452     ADD 1 TO WS-ADJUST-CNTR.
000453     IF WS-OLD-THRESHOLD NOT = ZERO
000454         COMPUTE WS-PCT-INCREASE ROUNDED =
000455             ((WS-NEW-THRESHOLD / WS-OLD-THRESHOLD) - 1) * 100
000456     ELSE
000457         MOVE ZERO TO WS-PCT-INCREASE
000458     END-IF.
000459     MOVE WS-PCT-INCREASE TO WS-PERCENT-DISPLAY.
000460     DISPLAY 'EQTHRADJ - ADJUSTMENT REPORT - RULE ' EQ-AD-RULE-NAME
000461             ' OLD=' WS-OLD-THRESHOLD ' NEW=' WS-NEW-THRESHOLD
000462             ' PCT-INCR=' WS-PERCENT-DISPLAY.
000463 5499-WRITE-AUDIT-RECORD-EXIT.
000464     EXIT.
000465 EJECT
000466****************************************************************
000467*    REWRITE THE RULE TABLE WITH THE ADJUSTED THRESHOLDS        *
000468****************************************************************
000469 5500-REWRITE-RULE-TABLE.
000470     CLOSE RULETBL-FILE.
000471     OPEN OUTPUT RULETBL-FILE.
000472     IF NOT RULETBL-IO-OK
000473         DISPLAY 'EQTHRADJ - REOPEN RULETBL FAILED - STATUS '
000474                 RULETBL-FILE-STATUS
000475         GO TO EOJ9900-ABEND
000476     END-IF.
000477     PERFORM 5510-WRITE-ONE-RULE
000478         THRU 5519-WRITE-ONE-RULE-EXIT
000479         VARYING EQ-RL-IDX FROM 1 BY 1
000480         UNTIL EQ-RL-IDX > EQ-RULE-TABLE-COUNT.
000481     CLOSE RULETBL-FILE.
000482 5599-REWRITE-RULE-TABLE-EXIT.
000483     EXIT.
000484
000485 5510-WRITE-ONE-RULE.
000486     MOVE EQ-RL-TB-COMPONENT-ID(EQ-RL-IDX) TO EQ-RL-COMPONENT-ID.
000487     MOVE EQ-RL-TB-RULE-NAME(EQ-RL-IDX)    TO EQ-RL-RULE-NAME.
000488     MOVE EQ-RL-TB-FEATURE-NAME(EQ-RL-IDX) TO EQ-RL-FEATURE-NAME.
000489     MOVE EQ-RL-TB-COMPARISON(EQ-RL-IDX)   TO EQ-RL-COMPARISON.
000490     MOVE EQ-RL-TB-THRESHOLD(EQ-RL-IDX)    TO EQ-RL-THRESHOLD.
000491     MOVE EQ-RL-TB-CONF-DELTA(EQ-RL-IDX)   TO EQ-RL-CONFIDENCE-DELTA.
000492     WRITE RULETBL-REC FROM EQ-RULE-RECORD.
000493     IF NOT RULETBL-IO-OK
000494         DISPLAY 'EQTHRADJ - RULETBL WRITE ERROR - STATUS '
000495                 RULETBL-FILE-STATUS
000496         GO TO EOJ9900-ABEND
000497     END-IF.
000498 5519-WRITE-ONE-RULE-EXIT.
000499     EXIT.
000500 EJECT
000501 6000-CLOSE-REMAINING-FILES.
000502     CLOSE DECTRACE-FILE.
000503     IF WS-ADJUST-CNTR = ZERO
000504         CLOSE RULETBL-FILE
000505     END-IF.
000506     CLOSE ADJAUDIT-FILE.
000507     DISPLAY 'EQTHRADJ PROCESSING COMPLETE'.
000508     DISPLAY 'LOG RECORDS READ:  ' WS-LOG-READ-CNTR.
000509     DISPLAY 'TRACE RECS READ:   ' WS-TRACE-READ-CNTR.
000510     DISPLAY 'THRESHOLDS RAISED: ' WS-ADJUST-CNTR.
000511     DISPLAY 'RULES SKIPPED:     ' WS-SKIPPED-CNTR.
000512 6099-CLOSE-REMAINING-FILES-EXIT.
000513     EXIT.
000514 EJECT
000515 EOJ9900-ABEND.
000516     DISPLAY 'PROGRAM ABENDING - EQTHRADJ'.
000517 EOJ9999-EXIT.
000518     EXIT.
