000001 IDENTIFICATION DIVISION.
000002 PROGRAM-ID. EQRECBLD.
000003 AUTHOR. D L HAWKINS.
000004 INSTALLATION. T54 DATA CENTER - FACILITIES SYSTEMS.
000005 DATE-WRITTEN. 03/1994.
000006 DATE-COMPILED.
000007 SECURITY. RESTRICTED TO FACILITIES MAINTENANCE GROUP.
000008 ENVIRONMENT DIVISION.
000009 CONFIGURATION SECTION.
000010 SOURCE-COMPUTER. IBM-3090.
000011 OBJECT-COMPUTER. IBM-3090.
000012 SPECIAL-NAMES.
000013     C01 IS TOP-OF-FORM
000014     CLASS EQ-ALPHA-CLASS IS 'A' THRU 'Z'
000015     UPSI-0 IS EQ-RERUN-SWITCH.
000016 INPUT-OUTPUT SECTION.
000017 FILE-CONTROL.
000018     SELECT KNOWBASE-FILE ASSIGN TO KNOWBASE
000019         FILE STATUS IS KNOWBASE-FILE-STATUS.
000020     SELECT DECTRACE-FILE ASSIGN TO DECTRACE
000021         FILE STATUS IS DECTRACE-FILE-STATUS.
000022     SELECT RECOMEND-FILE ASSIGN TO RECOMEND
000023         FILE STATUS IS RECOMEND-FILE-STATUS.
000024 DATA DIVISION.
000025 FILE SECTION.
000026 FD  KNOWBASE-FILE
000027     RECORDING MODE IS F
000028     BLOCK CONTAINS 0 RECORDS.
000029 01  KNOWBASE-REC                 PIC X(288).
000030 FD  DECTRACE-FILE
000031     RECORDING MODE IS F
000032     BLOCK CONTAINS 0 RECORDS.
000033 01  DECTRACE-REC                 PIC X(80).
000034 FD  RECOMEND-FILE
000035     RECORDING MODE IS F
000036     BLOCK CONTAINS 0 RECORDS.
000037 01  RECOMEND-REC                 PIC X(1248).
000038****************************************************************
000039*                                                              *
000040*A    ABSTRACT..                                               *
000041*  EQRECBLD IS THE MAINTENANCE RECOMMENDATION BUILDER FOR THE  *
000042*  EQUIPMENT ALERT RULE ENGINE.  IT LOADS THE MAINTENANCE      *
000043*  KNOWLEDGE BASE INTO A WORKING TABLE, THEN FOR EVERY EVENT   *
000044*  TRACE ON DECTRACE LOOKS FOR KNOWLEDGE CHUNKS THAT MATCH THE *
000045*  RULES THAT FIRED - A DIRECT RULE-ID HIT ANYWHERE IN THE     *
000046*  BLOCK WINS OUTRIGHT, KEYWORD SCORING ONLY RUNS WHEN NO      *
000047*  CHUNK GOT A DIRECT HIT - AND WRITES THE TOP FIVE AS A SET   *
000048*  OF RECOMMENDED ACTIONS WITH A SAFETY NOTE AND REFERENCES.   *
000049*  WHEN NOTHING MATCHES, A FALLBACK ACTION IS WRITTEN INSTEAD  *
000050*  OF AN EMPTY RECORD.                                          *
000051*                                                              *
000052*J    JCL..                                                    *
000053*                                                              *
000054* //EQRECBLD EXEC PGM=EQRECBLD                                 *
000055* //SYSPDUMP DD SYSOUT=U,HOLD=YES                               *
000056* //SYSOUT   DD SYSOUT=*                                        *
000057* //KNOWBASE DD DISP=SHR,DSN=T54.T9511F0.EQKNOW.BASE.DATA       *
000058* //DECTRACE DD DISP=SHR,DSN=T54.T9511F0.EQDECTR.OUTPUT.DATA    *
000059* //RECOMEND DD DSN=T54.T9511F0.EQRECM.OUTPUT.DATA,             *
000060* //            DISP=(,CATLG,CATLG),                            *
000061* //            UNIT=USER,                                      *
000062* //            SPACE=(CYL,(5,5),RLSE),                         *
000063* //            DCB=(RECFM=FB,LRECL=1248,BLKSIZE=0)             *
000064* //SYSIPT   DD DUMMY                                           *
000065* //*                                                           *
000066*                                                              *
000067*P    ENTRY PARAMETERS..                                       *
000068*     NONE.                                                    *
000069*                                                              *
000070*E    ERRORS DETECTED BY THIS ELEMENT..                        *
000071*     I/O ERROR ON ANY OF THE THREE FILES ABOVE.                *
000072*     MORE THAN 300 KNOWLEDGE CHUNKS ON KNOWBASE - TABLE FULL,  *
000073*     REMAINDER OF FILE IS SKIPPED AND COUNTED.                 *
000074*                                                              *
000075*C    ELEMENTS INVOKED BY THIS ELEMENT..                       *
000076*     NONE.                                                    *
000077*                                                              *
000078*U    USER CONSTANTS AND TABLES REFERENCED..                   *
000079*     EQCNST   ---- KEYWORD SCORE WEIGHTS, TOP-CHUNK LIMIT AND  *
000080*                   FALLBACK TEXT                                *
000081*     EQKNWREC ---- KNOWLEDGE BASE RECORD AND WORKING TABLE     *
000082*     EQDECREC ---- DECISION TRACE FILE RECORD                  *
000083*     EQRCMREC ---- RECOMMENDATION OUTPUT RECORD AND REFERENCE  *
000084*                   WORKING AREA                                 *
000085*                                                              *
000086****************************************************************
000087*0001|1994-03-10| DLH | ORIGINAL PROGRAM - TICKET EQ-0017
000088*0002|1996-07-18| DLH | WIDENED KNOWBASE CHUNK TEXT TO 200 BYTES
000089*                     | AND RAISED TABLE LIMIT TO 300 - EQ-0142
000090*0003|1998-11-03| DLH | Y2K REVIEW - NO DATE FIELDS, NO CHANGE
000091*0004|2003-06-19| MPK | FALLBACK SCORING WEIGHTS MOVED TO EQCNST
000092*                     | SO EQTHRADJ CAN SHARE THE COPYBOOK - EQ-0288
000093*0005|2007-08-27| CBN | DIRECT RULE-ID HIT NOW FORCES A CHUNK TO
000094*                     | THE TOP REGARDLESS OF KEYWORD SCORE,
000095*                     | PER MAINTENANCE SUPERVISOR REQUEST - EQ-0330
000096*0006|2010-03-15| CBN | KEYWORD SCORING CORRECTED TO MATCH THE
000097*                     | SPEC SHEET - QUERY WORD IS NOW THE ALERT
000098*                     | DECISION, CONTEXT KEYWORDS ARE THE DECISION
000099*                     | PLUS EACH FIRED RULE NAME, AND ALL SUBSTRING
000100*                     | MATCHING IS FOLDED TO LOWER CASE FIRST -
000101*                     | AUDIT FINDING, TICKET EQ-0415
000102*0007|2011-06-08| LAM | A DIRECT RULE-ID HIT ON ONE CHUNK WAS STILL
000103*                     | LETTING EVERY OTHER CHUNK IN THE SAME BLOCK
000104*                     | GET KEYWORD-SCORED AND BLENDED INTO THE TOP
000105*                     | FIVE - SUPPOSED TO BE DIRECT-OR-KEYWORD FOR
000106*                     | THE WHOLE BLOCK, NOT CHUNK BY CHUNK - AUDIT
000107*                     | FINDING, TICKET EQ-0430
000108 EJECT
000109 WORKING-STORAGE SECTION.
000110 01  FILLER PIC X(32)
000111     VALUE 'EQRECBLD WORKING STORAGE BEGINS'.
000112****************************************************************
000113*    SHOP-WIDE CONSTANTS AND RECORD LAYOUTS
000114****************************************************************
000115 COPY EQCNST.
000116 COPY EQKNWREC.
000117 COPY EQDECREC.
000118 COPY EQRCMREC.
000119 EJECT
000120 01  FILE-STATUS-WORK-AREA.
000121     05  KNOWBASE-FILE-STATUS        PIC X(02).
000122         88  KNOWBASE-IO-OK          VALUE '00'.
000123         88  KNOWBASE-IO-EOF         VALUE '10'.
000124     05  DECTRACE-FILE-STATUS        PIC X(02).
000125         88  DECTRACE-IO-OK          VALUE '00'.
000126         88  DECTRACE-IO-EOF         VALUE '10'.
000127     05  RECOMEND-FILE-STATUS        PIC X(02).
000128         88  RECOMEND-IO-OK          VALUE '00'.
000129     05  FILLER                      PIC X(08).
000130 01  READ-ONLY-WORK-AREA.
000131     05  WS-DUMMY                    PIC X VALUE SPACE.
000132     05  END-OF-KNOWLEDGE-INDICATOR  PIC X(01).
000133         88  END-OF-KNOWLEDGE        VALUE 'Y'.
000134     05  END-OF-TRACE-INDICATOR      PIC X(01).
000135         88  END-OF-TRACE            VALUE 'Y'.
000136     05  WS-PENDING-BLOCK-IND        PIC X(01) VALUE 'N'.
000137         88  WS-HAVE-PENDING-BLOCK   VALUE 'Y'.
000138     05  WS-GEN-FOUND-IND            PIC X(01).
000139         88  WS-GEN-FOUND            VALUE 'Y'.
000140     05  WS-BLOCK-HAS-DIRECT-IND     PIC X(01).
000141         88  WS-BLOCK-HAS-DIRECT     VALUE 'Y'.
000142 EJECT
000143 01  EQ-FIRED-RULE-WORK-AREA.
000144     05  EQ-FR-COUNT                 PIC S9(02) COMP VALUE +0.
000145     05  EQ-FR-ENTRY OCCURS 4 TIMES
000146                      INDEXED BY EQ-FR-IDX  PIC X(30).
000147     05  FILLER                      PIC X(04).
000148 01  VARIABLE-WORK-AREA.
000149     05  WS-CURRENT-COMPONENT        PIC X(10).
000150     05  WS-CURRENT-COMPONENT-PARTS REDEFINES
000151                      WS-CURRENT-COMPONENT.
000152         10  WS-CURRENT-COMPONENT-PLANT    PIC X(04).
000153         10  WS-CURRENT-COMPONENT-UNIT     PIC X(06).
000154     05  WS-CURRENT-TIMESTAMP        PIC X(20).
000155     05  WS-CURRENT-DECISION         PIC X(12).
000156     05  WS-CK-KEYWORD                PIC X(30).
000157     05  WS-CK-META-HIT-IND           PIC X(01).
000158         88  WS-CK-META-HIT           VALUE 'Y'.
000159     05  WS-BEST-SCORE               PIC S9(05) COMP.
000160     05  WS-BEST-IDX                 PIC S9(04) COMP.
000161     05  WS-SELECT-IDX               PIC S9(02) COMP.
000162     05  WS-SELECTED-CNTR            PIC S9(02) COMP VALUE +0.
000163     05  WS-REF-PTR                  PIC S9(04) COMP.
000164     05  WS-GEN-SHORT                PIC X(30).
000165     05  WS-GEN-SHORT-LEN            PIC S9(02) COMP.
000166     05  WS-GEN-LONG                 PIC X(200).
000167     05  WS-GEN-POS                  PIC S9(04) COMP.
000168     05  WS-GEN-LIMIT                PIC S9(04) COMP.
000169     05  WS-WORK-COUNTERS.
000170         10  WS-CHUNK-READ-CNTR    COMP-3 PIC S9(05) VALUE +0.
000171         10  WS-TRACE-READ-CNTR    COMP-3 PIC S9(05) VALUE +0.
000172         10  WS-BLOCK-CNTR         COMP-3 PIC S9(03) VALUE +0.
000173         10  WS-DIRECT-HIT-CNTR    COMP-3 PIC S9(03) VALUE +0.
000174         10  WS-NO-MATCH-CNTR      COMP-3 PIC S9(03) VALUE +0.
000175 EJECT
000176 LINKAGE SECTION.
000177 EJECT
000178 PROCEDURE DIVISION.
000179****************************************************************
000180*                       MAINLINE LOGIC                          *
000181****************************************************************
000182 0000-CONTROL-PROCESS.
000183     PERFORM 1000-INITIALIZATION
000184         THRU 1099-INITIALIZATION-EXIT.
000185     PERFORM 1100-OPEN-FILES
000186         THRU 1199-OPEN-FILES-EXIT.
000187     PERFORM 2000-READ-NEXT-CHUNK
000188         THRU 2099-READ-NEXT-CHUNK-EXIT.
000189     PERFORM 2100-LOAD-ONE-CHUNK
000190         THRU 2199-LOAD-ONE-CHUNK-EXIT
000191         UNTIL END-OF-KNOWLEDGE.
000192     PERFORM 3000-READ-NEXT-TRACE
000193         THRU 3099-READ-NEXT-TRACE-EXIT.
000194     PERFORM 3100-PROCESS-TRACE-REC
000195         THRU 3199-PROCESS-TRACE-REC-EXIT
000196         UNTIL END-OF-TRACE.
000197     IF WS-HAVE-PENDING-BLOCK
000198         PERFORM 5000-BUILD-RECOMMENDATION
000199             THRU 5099-BUILD-RECOMMENDATION-EXIT
000200     END-IF.
000201     PERFORM 6000-CLOSE-FILES
000202         THRU 6099-CLOSE-FILES-EXIT.
000203     GO TO EOJ9999-EXIT.
000204 EJECT
000205****************************************************************
000206*                       INITIALIZATION                          *
000207****************************************************************
000208 1000-INITIALIZATION.
000209     INITIALIZE VARIABLE-WORK-AREA EQ-FIRED-RULE-WORK-AREA.
000210 1099-INITIALIZATION-EXIT.
000211     EXIT.
000212
000213 1100-OPEN-FILES.
000214     OPEN INPUT KNOWBASE-FILE.
000215     IF NOT KNOWBASE-IO-OK
000216         DISPLAY 'EQRECBLD - OPEN KNOWBASE FAILED - STATUS '
000217                 KNOWBASE-FILE-STATUS
000218         GO TO EOJ9900-ABEND
000219     END-IF.
000220     OPEN INPUT DECTRACE-FILE.
000221     IF NOT DECTRACE-IO-OK
000222         DISPLAY 'EQRECBLD - OPEN DECTRACE FAILED - STATUS '
000223                 DECTRACE-FILE-STATUS
000224         GO TO EOJ9900-ABEND
000225     END-IF.
000226     OPEN OUTPUT RECOMEND-FILE.
000227     IF NOT RECOMEND-IO-OK
000228         DISPLAY 'EQRECBLD - OPEN RECOMEND FAILED - STATUS '
000229                 RECOMEND-FILE-STATUS
000230         GO TO EOJ9900-ABEND
000231     END-IF.
000232 1199-OPEN-FILES-EXIT.
000233     EXIT.
000234 EJECT
000235****************************************************************
000236*    LOAD THE KNOWLEDGE BASE INTO A WORKING TABLE, UP TO 300    *
000237*    CHUNKS.  EXTRA CHUNKS BEYOND THE LIMIT ARE COUNTED AND     *
000238*    SKIPPED RATHER THAN ABENDING THE RUN.                      *
000239****************************************************************
000240 2000-READ-NEXT-CHUNK.
000241     READ KNOWBASE-FILE INTO EQ-KNOWLEDGE-RECORD.
000242     IF KNOWBASE-IO-EOF
000243         SET END-OF-KNOWLEDGE TO TRUE
000244     ELSE
000245         IF NOT KNOWBASE-IO-OK
000246             DISPLAY 'EQRECBLD - KNOWBASE READ ERROR - STATUS '
000247                     KNOWBASE-FILE-STATUS
000248             GO TO EOJ9900-ABEND
000249         ELSE
000250             ADD 1 TO WS-CHUNK-READ-CNTR
000251         END-IF
000252     END-IF.
000253 2099-READ-NEXT-CHUNK-EXIT.
000254     EXIT.
000255
000256 2100-LOAD-ONE-CHUNK.
000257     IF EQ-KN-TABLE-COUNT < 300
000258         ADD 1 TO EQ-KN-TABLE-COUNT
000259         MOVE EQ-KN-CHUNK-ID    TO EQ-KN-TB-CHUNK-ID(EQ-KN-TABLE-COUNT)
000260         MOVE EQ-KN-RULE-ID     TO EQ-KN-TB-RULE-ID(EQ-KN-TABLE-COUNT)
000261         MOVE EQ-KN-DOCUMENT    TO EQ-KN-TB-DOCUMENT(EQ-KN-TABLE-COUNT)
000262         MOVE EQ-KN-SECTION     TO EQ-KN-TB-SECTION(EQ-KN-TABLE-COUNT)
000263         MOVE EQ-KN-CHUNK-TEXT  TO EQ-KN-TB-CHUNK-TEXT(EQ-KN-TABLE-COUNT)
000264         MOVE ZERO              TO EQ-KN-TB-SCORE(EQ-KN-TABLE-COUNT)
000265         MOVE 'N'               TO EQ-KN-TB-DIRECT-HIT(EQ-KN-TABLE-COUNT)
000266     END-IF.
000267     PERFORM 2000-READ-NEXT-CHUNK
000268         THRU 2099-READ-NEXT-CHUNK-EXIT.
000269 2199-LOAD-ONE-CHUNK-EXIT.
000270     EXIT.
000271 EJECT
000272****************************************************************
000273*    SCAN DECTRACE.  A HEADER RECORD STARTS A NEW EVENT BLOCK,  *
000274*    SO THE PRIOR BLOCK IS COMPLETE AND ITS RECOMMENDATION IS   *
000275*    BUILT BEFORE THE NEW BLOCK IS STARTED - A STANDARD CONTROL *
000276*    BREAK ON RECORD TYPE.                                       *
000277****************************************************************
000278 3000-READ-NEXT-TRACE.
000279     READ DECTRACE-FILE INTO EQ-DECTRACE-RECORD.
000280     IF DECTRACE-IO-EOF
000281         SET END-OF-TRACE TO TRUE
000282     ELSE
000283         IF NOT DECTRACE-IO-OK
000284             DISPLAY 'EQRECBLD - DECTRACE READ ERROR - STATUS '
000285                     DECTRACE-FILE-STATUS
000286             GO TO EOJ9900-ABEND
000287         ELSE
000288             ADD 1 TO WS-TRACE-READ-CNTR
000289         END-IF
000290     END-IF.
000291 3099-READ-NEXT-TRACE-EXIT.
000292     EXIT.
000293
000294 3100-PROCESS-TRACE-REC.
000295     IF EQ-DT-HEADER-REC
000296         IF WS-HAVE-PENDING-BLOCK
000297             PERFORM 5000-BUILD-RECOMMENDATION
000298                 THRU 5099-BUILD-RECOMMENDATION-EXIT
000299         END-IF
000300         MOVE EQ-DT-COMPONENT-ID     TO WS-CURRENT-COMPONENT
000301         MOVE EQ-DT-EVENT-TIMESTAMP  TO WS-CURRENT-TIMESTAMP
000302         MOVE EQ-DT-DECISION         TO WS-CURRENT-DECISION
000303         MOVE ZERO                  TO EQ-FR-COUNT
000304         MOVE 'Y'                   TO WS-PENDING-BLOCK-IND
000305     ELSE
000306         IF EQ-DT-STEP-RULE-RESULT = 'FIRED'
000307            AND EQ-FR-COUNT < 4
000308             ADD 1 TO EQ-FR-COUNT
000309             MOVE EQ-DT-STEP-RULE-NAME TO EQ-FR-ENTRY(EQ-FR-COUNT)
000310         END-IF
000311     END-IF.
000312     PERFORM 3000-READ-NEXT-TRACE
000313         THRU 3099-READ-NEXT-TRACE-EXIT.
000314 3199-PROCESS-TRACE-REC-EXIT.
000315     EXIT.
000316 EJECT
000317****************************************************************
000318*    SCORE EVERY KNOWLEDGE CHUNK AGAINST THE RULES THAT FIRED   *
000319*    ON THE CURRENT EVENT BLOCK.  DIRECT RULE-ID LOOKUP AND     *
000320*    KEYWORD SCORING ARE STRICT EITHER/OR FOR THE WHOLE BLOCK - *
000321*    THE BLOCK IS SCANNED FOR A DIRECT HIT FIRST, AND KEYWORD   *
000322*    SCORING ONLY RUNS AT ALL WHEN THAT SCAN COMES UP EMPTY -    *
000323*    AUDIT FINDING, TICKET EQ-0430.                              *
000324****************************************************************
000325 4000-SCORE-KNOWLEDGE.
000326     MOVE 'N' TO WS-BLOCK-HAS-DIRECT-IND.
000327     PERFORM 4050-CHECK-CHUNK-FOR-DIRECT
000328         THRU 4059-CHECK-CHUNK-FOR-DIRECT-EXIT
000329         VARYING EQ-KN-IDX FROM 1 BY 1
000330         UNTIL EQ-KN-IDX > EQ-KN-TABLE-COUNT.
000331     IF NOT WS-BLOCK-HAS-DIRECT
000332         PERFORM 4100-SCORE-ONE-CHUNK
000333             THRU 4199-SCORE-ONE-CHUNK-EXIT
000334             VARYING EQ-KN-IDX FROM 1 BY 1
000335             UNTIL EQ-KN-IDX > EQ-KN-TABLE-COUNT
000336     END-IF.
000337 4099-SCORE-KNOWLEDGE-EXIT.
000338     EXIT.
000339
000340 4050-CHECK-CHUNK-FOR-DIRECT.
000341     MOVE ZERO TO EQ-KN-TB-SCORE(EQ-KN-IDX).
000342     MOVE 'N'  TO EQ-KN-TB-DIRECT-HIT(EQ-KN-IDX).
000343     PERFORM 4200-MATCH-ONE-FIRED-RULE
000344         THRU 4299-MATCH-ONE-FIRED-RULE-EXIT
000345         VARYING EQ-FR-IDX FROM 1 BY 1
000346         UNTIL EQ-FR-IDX > EQ-FR-COUNT
000347            OR EQ-KN-TB-IS-DIRECT(EQ-KN-IDX).
000348     IF EQ-KN-TB-IS-DIRECT(EQ-KN-IDX)
000349         MOVE 'Y' TO WS-BLOCK-HAS-DIRECT-IND
000350     END-IF.
000351 4059-CHECK-CHUNK-FOR-DIRECT-EXIT.
000352     EXIT.
000353
000354 4100-SCORE-ONE-CHUNK.
000355     PERFORM 4300-SCORE-FALLBACK-ONE
000356         THRU 4399-SCORE-FALLBACK-ONE-EXIT.
000357 4199-SCORE-ONE-CHUNK-EXIT.
000358     EXIT.
000359
000360 4200-MATCH-ONE-FIRED-RULE.
000361     IF EQ-KN-TB-RULE-ID(EQ-KN-IDX) = EQ-FR-ENTRY(EQ-FR-IDX)
000362         SET EQ-KN-TB-IS-DIRECT(EQ-KN-IDX) TO TRUE
000363         MOVE 999 TO EQ-KN-TB-SCORE(EQ-KN-IDX)
000364         ADD 1 TO WS-DIRECT-HIT-CNTR
000365     END-IF.
000366 4299-MATCH-ONE-FIRED-RULE-EXIT.
000367     EXIT.
000368 EJECT
000369****************************************************************
000370*    FALLBACK KEYWORD SCORE.  QUERY WORD IS THE ALERT'S         *
000371*    DECISION (THE TRACE CARRIES NO SEPARATE OBSERVED-BEHAVIOR  *
000372*    TEXT, SO THE DECISION CODE STANDS FOR IT) - SCORED AGAINST *
000373*    CHUNK-TEXT ONLY.  CONTEXT KEYWORDS ARE THE DECISION PLUS   *
000374*    EVERY FIRED RULE NAME - SCORED AGAINST CHUNK-TEXT AND      *
000375*    AGAINST THE METADATA FIELDS.  ALL MATCHING IS CASE-        *
000376*    INSENSITIVE - EQ-0415.                                      *
000377****************************************************************
000378 4300-SCORE-FALLBACK-ONE.
000379     MOVE WS-CURRENT-DECISION            TO WS-GEN-SHORT.
000380     MOVE EQ-KN-TB-CHUNK-TEXT(EQ-KN-IDX) TO WS-GEN-LONG.
000381     PERFORM 9100-TRIM-SEARCH-WORD THRU 9199-TRIM-SEARCH-WORD-EXIT.
000382     PERFORM 9200-SEARCH-FOR-WORD THRU 9299-SEARCH-FOR-WORD-EXIT.
000383     IF WS-GEN-FOUND
000384         ADD EQ-QUERY-WORD-SCORE TO EQ-KN-TB-SCORE(EQ-KN-IDX)
000385     END-IF.
000386
000387     MOVE WS-CURRENT-DECISION TO WS-CK-KEYWORD.
000388     PERFORM 4350-SCORE-CONTEXT-KEYWORD
000389         THRU 4359-SCORE-CONTEXT-KEYWORD-EXIT.
000390
000391     PERFORM 4360-SCORE-EACH-FIRED-RULE
000392         THRU 4369-SCORE-EACH-FIRED-RULE-EXIT
000393         VARYING EQ-FR-IDX FROM 1 BY 1
000394         UNTIL EQ-FR-IDX > EQ-FR-COUNT.
000395 4399-SCORE-FALLBACK-ONE-EXIT.
000396     EXIT.
000397
000398 4360-SCORE-EACH-FIRED-RULE.
000399     MOVE EQ-FR-ENTRY(EQ-FR-IDX) TO WS-CK-KEYWORD.
000400     PERFORM 4350-SCORE-CONTEXT-KEYWORD
000401         THRU 4359-SCORE-CONTEXT-KEYWORD-EXIT.
000402 4369-SCORE-EACH-FIRED-RULE-EXIT.
000403     EXIT.
000404 EJECT
000405****************************************************************
000406*    SCORE ONE CONTEXT KEYWORD (DECISION OR A FIRED RULE NAME)  *
000407*    AGAINST THE CHUNK TEXT (+3) AND, SEPARATELY, AGAINST THE   *
000408*    METADATA FIELDS TAKEN TOGETHER (+1 AT MOST, NOT PER FIELD) *
000409****************************************************************
000410 4350-SCORE-CONTEXT-KEYWORD.
000411     MOVE WS-CK-KEYWORD                  TO WS-GEN-SHORT.
000412     MOVE EQ-KN-TB-CHUNK-TEXT(EQ-KN-IDX) TO WS-GEN-LONG.
000413     PERFORM 9100-TRIM-SEARCH-WORD THRU 9199-TRIM-SEARCH-WORD-EXIT.
000414     PERFORM 9200-SEARCH-FOR-WORD THRU 9299-SEARCH-FOR-WORD-EXIT.
000415     IF WS-GEN-FOUND
000416         ADD EQ-CONTEXT-TEXT-SCORE TO EQ-KN-TB-SCORE(EQ-KN-IDX)
000417     END-IF.
000418
000419     MOVE 'N' TO WS-CK-META-HIT-IND.
000420     MOVE WS-CK-KEYWORD                TO WS-GEN-SHORT.
000421     MOVE EQ-KN-TB-RULE-ID(EQ-KN-IDX)  TO WS-GEN-LONG.
000422     PERFORM 9100-TRIM-SEARCH-WORD THRU 9199-TRIM-SEARCH-WORD-EXIT.
000423     PERFORM 9200-SEARCH-FOR-WORD THRU 9299-SEARCH-FOR-WORD-EXIT.
000424     IF WS-GEN-FOUND
000425         MOVE 'Y' TO WS-CK-META-HIT-IND
000426     END-IF.
000427     MOVE WS-CK-KEYWORD                TO WS-GEN-SHORT.
000428     MOVE EQ-KN-TB-DOCUMENT(EQ-KN-IDX) TO WS-GEN-LONG.
000429     PERFORM 9100-TRIM-SEARCH-WORD THRU 9199-TRIM-SEARCH-WORD-EXIT.
000430     PERFORM 9200-SEARCH-FOR-WORD THRU 9299-SEARCH-FOR-WORD-EXIT.
000431     IF WS-GEN-FOUND
000432         MOVE 'Y' TO WS-CK-META-HIT-IND
000433     END-IF.
000434     MOVE WS-CK-KEYWORD               TO WS-GEN-SHORT.
000435     MOVE EQ-KN-TB-SECTION(EQ-KN-IDX) TO WS-GEN-LONG.
000436     PERFORM 9100-TRIM-SEARCH-WORD THRU 9199-TRIM-SEARCH-WORD-EXIT.
000437     PERFORM 9200-SEARCH-FOR-WORD THRU 9299-SEARCH-FOR-WORD-EXIT.
000438     IF WS-GEN-FOUND
000439         MOVE 'Y' TO WS-CK-META-HIT-IND
000440     END-IF.
000441     IF WS-CK-META-HIT
000442         ADD EQ-CONTEXT-META-SCORE TO EQ-KN-TB-SCORE(EQ-KN-IDX)
000443     END-IF.
000444 4359-SCORE-CONTEXT-KEYWORD-EXIT.
000445     EXIT.
000446 EJECT
000447****************************************************************
000448*    GENERIC SUBSTRING TEST - IS WS-GEN-SHORT (TRIMMED OF       *
000449*    TRAILING BLANKS) PRESENT ANYWHERE IN WS-GEN-LONG.  BOTH    *
000450*    SIDES ARE FOLDED TO LOWER CASE FIRST SO THE TEST IS        *
000451*    CASE-INSENSITIVE, AS THE SPEC SHEET REQUIRES - EQ-0415.    *
000452****************************************************************
000453 9100-TRIM-SEARCH-WORD.
000454     INSPECT WS-GEN-SHORT REPLACING
000455         ALL 'A' BY 'a' ALL 'B' BY 'b' ALL 'C' BY 'c'
000456         ALL 'D' BY 'd' ALL 'E' BY 'e' ALL 'F' BY 'f'
000457         ALL 'G' BY 'g' ALL 'H' BY 'h' ALL 'I' BY 'i'
000458         ALL 'J' BY 'j' ALL 'K' BY 'k' ALL 'L' BY 'l'
000459         ALL 'M' BY 'm' ALL 'N' BY 'n' ALL 'O' BY 'o'
000460         ALL 'P' BY 'p' ALL 'Q' BY 'q' ALL 'R' BY 'r'
000461         ALL 'S' BY 's' ALL 'T' BY 't' ALL 'U' BY 'u'
000462         ALL 'V' BY 'v' ALL 'W' BY 'w' ALL 'X' BY 'x'
000463         ALL 'Y' BY 'y' ALL 'Z' BY 'z'.
000464     MOVE 30 TO WS-GEN-SHORT-LEN.
000465     PERFORM 9110-BACK-UP-ONE-POSITION
000466         THRU 9119-BACK-UP-ONE-POSITION-EXIT
000467         UNTIL WS-GEN-SHORT-LEN = 0
000468            OR WS-GEN-SHORT(WS-GEN-SHORT-LEN:1) NOT = SPACE.
000469 9199-TRIM-SEARCH-WORD-EXIT.
000470     EXIT.
000471
000472 9110-BACK-UP-ONE-POSITION.
000473     SUBTRACT 1 FROM WS-GEN-SHORT-LEN.
000474 9119-BACK-UP-ONE-POSITION-EXIT.
000475     EXIT.
000476
000477 9200-SEARCH-FOR-WORD.
000478     MOVE 'N' TO WS-GEN-FOUND-IND.
000479     INSPECT WS-GEN-LONG REPLACING
000480         ALL 'A' BY 'a' ALL 'B' BY 'b' ALL 'C' BY 'c'
000481         ALL 'D' BY 'd' ALL 'E' BY 'e' ALL 'F' BY 'f'
000482         ALL 'G' BY 'g' ALL 'H' BY 'h' ALL 'I' BY 'i'
000483         ALL 'J' BY 'j' ALL 'K' BY 'k' ALL 'L' BY 'l'
000484         ALL 'M' BY 'm' ALL 'N' BY 'n' ALL 'O' BY 'o'
000485         ALL 'P' BY 'p' ALL 'Q' BY 'q' ALL 'R' BY 'r'
000486         ALL 'S' BY 's' ALL 'T' BY 't' ALL 'U' BY 'u'
000487         ALL 'V' BY 'v' ALL 'W' BY 'w' ALL 'X' BY 'x'
000488         ALL 'Y' BY 'y' ALL 'Z' BY 'z'.
000489     IF WS-GEN-SHORT-LEN > ZERO
000490         COMPUTE WS-GEN-LIMIT = 200 - WS-GEN-SHORT-LEN + 1
000491         PERFORM 9210-TEST-ONE-POSITION
000492             THRU 9219-TEST-ONE-POSITION-EXIT
000493             VARYING WS-GEN-POS FROM 1 BY 1
000494             UNTIL WS-GEN-POS > WS-GEN-LIMIT
000495                OR WS-GEN-FOUND
000496     END-IF.
000497 9299-SEARCH-FOR-WORD-EXIT.
000498     EXIT.
000499
000500 9210-TEST-ONE-POSITION.
000501     IF WS-GEN-LONG(WS-GEN-POS:WS-GEN-SHORT-LEN) =
000502        WS-GEN-SHORT(1:WS-GEN-SHORT-LEN)
000503         SET WS-GEN-FOUND TO TRUE
000504     END-IF.
000505 9219-TEST-ONE-POSITION-EXIT.
000506     EXIT.
000507 EJECT
000508****************************************************************
000509*    BUILD AND WRITE THE RECOMMENDATION RECORD FOR THE EVENT    *
000510*    BLOCK JUST COMPLETED - TOP FIVE SCORING CHUNKS, OR A       *
000511*    FALLBACK ACTION IF NOTHING SCORED ABOVE ZERO.               *
000512****************************************************************
000513 5000-BUILD-RECOMMENDATION.
000514     ADD 1 TO WS-BLOCK-CNTR.
000515     PERFORM 4000-SCORE-KNOWLEDGE THRU 4099-SCORE-KNOWLEDGE-EXIT.
000516     INITIALIZE EQ-RECOMMEND-RECORD EQ-REFERENCE-WORK-AREA.
000517     MOVE ZERO TO WS-SELECTED-CNTR.
000518     PERFORM 5100-SELECT-TOP-CHUNK
000519         THRU 5199-SELECT-TOP-CHUNK-EXIT
000520         VARYING WS-SELECT-IDX FROM 1 BY 1
000521         UNTIL WS-SELECT-IDX > EQ-TOP-CHUNK-LIMIT.
000522     IF WS-SELECTED-CNTR = ZERO
000523         MOVE EQ-NO-MATCH-ACTION     TO EQ-RC-ACTION-TEXT(1)
000524         MOVE EQ-STANDARD-SAFETY-NOTE TO EQ-RC-SAFETY-NOTE
000525         MOVE EQ-NO-MATCH-REFERENCE  TO EQ-RC-REFERENCE
000526         ADD 1 TO WS-NO-MATCH-CNTR
000527     ELSE
000528         MOVE EQ-STANDARD-SAFETY-NOTE TO EQ-RC-SAFETY-NOTE
000529         IF EQ-RF-COUNT = ZERO
000530             MOVE EQ-DEFAULT-REFERENCE TO EQ-RC-REFERENCE
000531         ELSE
000532             PERFORM 5400-FORMAT-REFERENCE-LIST
000533                 THRU 5499-FORMAT-REFERENCE-LIST-EXIT
000534         END-IF
000535     END-IF.
000536     WRITE RECOMEND-REC FROM EQ-RECOMMEND-RECORD.
000537     IF NOT RECOMEND-IO-OK
000538         DISPLAY 'EQRECBLD - RECOMEND WRITE ERROR - STATUS '
000539                 RECOMEND-FILE-STATUS
000540         GO TO EOJ9900-ABEND
000541     END-IF.
000542     DISPLAY 'EQRECBLD - RECOMMENDATION WRITTEN FOR '
000543             WS-CURRENT-COMPONENT-PLANT '-' WS-CURRENT-COMPONENT-UNIT.
000544     MOVE 'N' TO WS-PENDING-BLOCK-IND.
000545 5099-BUILD-RECOMMENDATION-EXIT.
000546     EXIT.
000547 EJECT
000548 5100-SELECT-TOP-CHUNK.
000549     MOVE -1 TO WS-BEST-SCORE.
000550     MOVE ZERO TO WS-BEST-IDX.
000551     PERFORM 5110-FIND-BEST-SCORE
000552         THRU 5119-FIND-BEST-SCORE-EXIT
000553         VARYING EQ-KN-IDX FROM 1 BY 1
000554         UNTIL EQ-KN-IDX > EQ-KN-TABLE-COUNT.
000555     IF WS-BEST-IDX > ZERO AND WS-BEST-SCORE > ZERO
000556         ADD 1 TO WS-SELECTED-CNTR
000557         MOVE EQ-KN-TB-CHUNK-TEXT(WS-BEST-IDX)
000558             TO EQ-RC-ACTION-TEXT(WS-SELECTED-CNTR)
000559         PERFORM 5200-ADD-REFERENCE
000560             THRU 5299-ADD-REFERENCE-EXIT
000561         MOVE -1 TO EQ-KN-TB-SCORE(WS-BEST-IDX)
000562     END-IF.
000563 5199-SELECT-TOP-CHUNK-EXIT.
000564     EXIT.
000565
000566 5110-FIND-BEST-SCORE.
000567     IF EQ-KN-TB-SCORE(EQ-KN-IDX) > WS-BEST-SCORE
000568         MOVE EQ-KN-TB-SCORE(EQ-KN-IDX) TO WS-BEST-SCORE
000569         MOVE EQ-KN-IDX                 TO WS-BEST-IDX
000570     END-IF.
000571 5119-FIND-BEST-SCORE-EXIT.
000572     EXIT.
000573 EJECT
000574 5200-ADD-REFERENCE.
000575     MOVE 'N' TO WS-GEN-FOUND-IND.
000576     IF EQ-RF-COUNT > ZERO
000577         PERFORM 5210-CHECK-ONE-REFERENCE
000578             THRU 5219-CHECK-ONE-REFERENCE-EXIT
000579             VARYING EQ-RF-IDX FROM 1 BY 1
000580             UNTIL EQ-RF-IDX > EQ-RF-COUNT
000581                OR WS-GEN-FOUND
000582     END-IF.
000583     IF NOT WS-GEN-FOUND AND EQ-RF-COUNT < 5
000584         ADD 1 TO EQ-RF-COUNT
000585         MOVE EQ-KN-TB-DOCUMENT(WS-BEST-IDX)
000586             TO EQ-RF-DOCUMENT(EQ-RF-COUNT)
000587         MOVE EQ-KN-TB-SECTION(WS-BEST-IDX)
000588             TO EQ-RF-SECTION(EQ-RF-COUNT)
000589     END-IF.
000590 5299-ADD-REFERENCE-EXIT.
000591     EXIT.
000592
000593 5210-CHECK-ONE-REFERENCE.
000594     IF EQ-RF-DOCUMENT(EQ-RF-IDX) = EQ-KN-TB-DOCUMENT(WS-BEST-IDX)
000595        AND EQ-RF-SECTION(EQ-RF-IDX) = EQ-KN-TB-SECTION(WS-BEST-IDX)
000596         SET WS-GEN-FOUND TO TRUE
000597     END-IF.
000598 5219-CHECK-ONE-REFERENCE-EXIT.
000599     EXIT.
000600 EJECT
000601****************************************************************
000602*    FORMAT THE REFERENCE LIST AS "DOCUMENT (SECTION SSSS)",   *
000603*    COMMA-SEPARATED, ONE ENTRY PER DISTINCT DOCUMENT/SECTION.  *
000604****************************************************************
000605 5400-FORMAT-REFERENCE-LIST.
000606     MOVE 1 TO WS-REF-PTR.
000607     PERFORM 5410-FORMAT-ONE-REFERENCE
000608         THRU 5419-FORMAT-ONE-REFERENCE-EXIT
000609         VARYING EQ-RF-IDX FROM 1 BY 1
000610         UNTIL EQ-RF-IDX > EQ-RF-COUNT.
000611 5499-FORMAT-REFERENCE-LIST-EXIT.
000612     EXIT.
000613
000614 5410-FORMAT-ONE-REFERENCE.
000615     IF EQ-RF-IDX > 1
000616         STRING ', ' DELIMITED BY SIZE
000617             INTO EQ-RC-REFERENCE
000618             WITH POINTER WS-REF-PTR
000619     END-IF.
000620     STRING EQ-RF-DOCUMENT(EQ-RF-IDX) DELIMITED BY SPACE
000621            ' (Section ' DELIMITED BY SIZE
000622            EQ-RF-SECTION(EQ-RF-IDX) DELIMITED BY SPACE
000623            ')' DELIMITED BY SIZE
000624         INTO EQ-RC-REFERENCE
000625         WITH POINTER WS-REF-PTR.
000626 5419-FORMAT-ONE-REFERENCE-EXIT.
000627     EXIT.
000628 EJECT
000629 6000-CLOSE-FILES.
000630     CLOSE KNOWBASE-FILE DECTRACE-FILE RECOMEND-FILE.
000631     DISPLAY 'EQRECBLD PROCESSING COMPLETE'.
000632     DISPLAY 'KNOWLEDGE CHUNKS READ: ' WS-CHUNK-READ-CNTR.
000633     DISPLAY 'TRACE RECORDS READ:    ' WS-TRACE-READ-CNTR.
000634     DISPLAY 'EVENT BLOCKS PROCESSED:' WS-BLOCK-CNTR.
000635     DISPLAY 'DIRECT RULE-ID HITS:   ' WS-DIRECT-HIT-CNTR.
000636     DISPLAY 'FALLBACK WITH NO MATCH:' WS-NO-MATCH-CNTR.
000637 6099-CLOSE-FILES-EXIT.
000638     EXIT.
000639 EJECT
000640 EOJ9900-ABEND.
000641     DISPLAY 'PROGRAM ABENDING - EQRECBLD'.
000642 EOJ9999-EXIT.
000643     EXIT.
