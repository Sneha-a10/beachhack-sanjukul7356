000001****************************************************************
000002*    EQADJREC - THRESHOLD ADJUSTMENT AUDIT RECORD              *
000003*    ONE RECORD PER RULE ADJUSTED BY EQTHRADJ, WRITTEN TO THE  *
000004*    ADJAUDIT FILE.                                             *
000005****************************************************************
000006*0001|1994-02-11| RJT | ORIGINAL LAYOUT - TICKET EQ-0017
000007 01  EQ-ADJAUDIT-RECORD.
000008     05  EQ-AD-RULE-NAME             PIC X(30).
000009     05  EQ-AD-COMPONENT-ID          PIC X(10).
000010     05  EQ-AD-FEATURE-NAME          PIC X(20).
000011     05  EQ-AD-OLD-THRESHOLD         PIC S9(05)V99.
000012     05  EQ-AD-NEW-THRESHOLD         PIC S9(05)V99.
000013     05  EQ-AD-REJECTED-VALUE        PIC S9(05)V99.
000014     05  EQ-AD-REASON                PIC X(60).
000015     05  FILLER                      PIC X(09).
