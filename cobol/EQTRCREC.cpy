000001****************************************************************
000002*    EQTRCREC - WORKING TRACE STEP TABLE                       *
000003*    HOLDS THE STEPS BUILT FOR ONE EVENT BEFORE THEY ARE       *
000004*    WRITTEN TO THE DECTRACE FILE.  NO COMPONENT HAS MORE      *
000005*    THAN 4 RULES IN THE SHIPPED TABLE.                        *
000006****************************************************************
000007*0001|1994-02-11| RJT | ORIGINAL LAYOUT - TICKET EQ-0017
000008 01  EQ-STEP-WORK-TABLE.
000009     05  EQ-STEP-COUNT               PIC S9(02) COMP VALUE +0.
000010     05  EQ-STEP-ENTRY OCCURS 4 TIMES
000011                        INDEXED BY EQ-STEP-IDX.
000012         10  EQ-ST-RULE-NAME         PIC X(30).
000013         10  EQ-ST-FEATURE-NAME      PIC X(20).
000014         10  EQ-ST-FEATURE-VALUE     PIC S9(05)V99.
000015         10  EQ-ST-THRESHOLD         PIC S9(05)V99.
000016         10  EQ-ST-COMPARISON        PIC X(01).
000017         10  EQ-ST-RULE-RESULT       PIC X(06).
000018             88  EQ-ST-FIRED         VALUE 'FIRED'.
000019             88  EQ-ST-PASSED        VALUE 'PASS'.
000020         10  EQ-ST-CONFIDENCE-AFTER  PIC SV99.
000021     05  FILLER                      PIC X(02).
