000001****************************************************************
000002*    EQDECREC - DECISION TRACE FILE RECORD                     *
000003*    THE DECTRACE FILE CARRIES A HEADER RECORD FOR EACH EVENT  *
000004*    IMMEDIATELY FOLLOWED BY ITS TRACE-STEP RECORDS.  DT-REC-  *
000005*    TYPE TELLS A READER WHICH VIEW APPLIES.                   *
000006****************************************************************
000007*0001|1994-02-11| RJT | ORIGINAL LAYOUT - TICKET EQ-0017
000008*0002|2001-09-04| DLH | ADDED STEP REDEFINES FOR EXPLAINER - EQ-0201
000009 01  EQ-DECTRACE-RECORD.
000010     05  EQ-DT-REC-TYPE              PIC X(01).
000011         88  EQ-DT-HEADER-REC        VALUE 'H'.
000012         88  EQ-DT-STEP-REC          VALUE 'S'.
000013     05  EQ-DT-RECORD-BODY           PIC X(79).
000014     05  EQ-DT-HEADER-AREA REDEFINES EQ-DT-RECORD-BODY.
000015         10  EQ-DT-COMPONENT-ID          PIC X(10).
000016         10  EQ-DT-EVENT-TIMESTAMP       PIC X(20).
000017         10  EQ-DT-DECISION              PIC X(12).
000018         10  EQ-DT-FINAL-CONFIDENCE      PIC SV99.
000019         10  EQ-DT-RULES-TRIG-COUNT      PIC 9(02).
000020         10  FILLER                      PIC X(33).
000021     05  EQ-DT-STEP-AREA REDEFINES EQ-DT-RECORD-BODY.
000022         10  EQ-DT-STEP-ID               PIC 9(02).
000023         10  EQ-DT-STEP-RULE-NAME        PIC X(30).
000024         10  EQ-DT-STEP-FEATURE-NAME     PIC X(20).
000025         10  EQ-DT-STEP-FEATURE-VALUE    PIC S9(05)V99.
000026         10  EQ-DT-STEP-THRESHOLD        PIC S9(05)V99.
000027         10  EQ-DT-STEP-COMPARISON       PIC X(01).
000028         10  EQ-DT-STEP-RULE-RESULT      PIC X(06).
000029         10  EQ-DT-STEP-CONFIDENCE-AFTR  PIC SV99.
000030         10  FILLER                      PIC X(02).
