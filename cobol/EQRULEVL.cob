000001 IDENTIFICATION DIVISION.
000002 PROGRAM-ID. EQRULEVL.
000003 AUTHOR. R J TORRES.
000004 INSTALLATION. T54 DATA CENTER - FACILITIES SYSTEMS.
000005 DATE-WRITTEN. 01/1994.
000006 DATE-COMPILED.
000007 SECURITY. RESTRICTED TO FACILITIES MAINTENANCE GROUP.
000008 ENVIRONMENT DIVISION.
000009 CONFIGURATION SECTION.
000010 SOURCE-COMPUTER. IBM-3090.
000011 OBJECT-COMPUTER. IBM-3090.
000012 SPECIAL-NAMES.
000013     C01 IS TOP-OF-FORM
000014     CLASS EQ-ALPHA-CLASS IS 'A' THRU 'Z'
000015     UPSI-0 IS EQ-RERUN-SWITCH.
000016 INPUT-OUTPUT SECTION.
000017 FILE-CONTROL.
000018     SELECT RULETBL-FILE ASSIGN TO RULETBL
000019         FILE STATUS IS RULETBL-FILE-STATUS.
000020     SELECT FEVENTS-FILE ASSIGN TO FEVENTS
000021         FILE STATUS IS FEVENTS-FILE-STATUS.
000022     SELECT DECTRACE-FILE ASSIGN TO DECTRACE
000023         FILE STATUS IS DECTRACE-FILE-STATUS.
000024     SELECT SUMRPT-FILE ASSIGN TO SUMRPT
000025         FILE STATUS IS SUMRPT-FILE-STATUS.
000026 DATA DIVISION.
000027 FILE SECTION.
000028 FD  RULETBL-FILE
000029     RECORDING MODE IS F
000030     BLOCK CONTAINS 0 RECORDS.
000031 01  RULETBL-REC                 PIC X(80).
000032 FD  FEVENTS-FILE
000033     RECORDING MODE IS F
000034     BLOCK CONTAINS 0 RECORDS.
000035 01  FEVENTS-REC                 PIC X(80).
000036 FD  DECTRACE-FILE
000037     RECORDING MODE IS F
000038     BLOCK CONTAINS 0 RECORDS.
000039 01  DECTRACE-REC                PIC X(80).
000040 FD  SUMRPT-FILE
000041     RECORDING MODE IS F
000042     BLOCK CONTAINS 0 RECORDS.
000043 01  SUMRPT-REC                  PIC X(132).
000044***************************************************************
000045*                                                              *
000046*A    ABSTRACT..                                               *
000047*  EQRULEVL IS THE LIVE SIMULATION PASS OF THE EQUIPMENT       *
000048*  ALERT RULE ENGINE.  IT LOADS THE CURRENT THRESHOLD RULE     *
000049*  TABLE, PICKS THE ONE FEATURE-EVENT PER COMPONENT (PUMP AT   *
000050*  FAILURE PHASE 0, CONVEYOR AT PHASE 2, COMPRESSOR AT PHASE   *
000051*  3, OR THE FIRST EVENT SEEN FOR A COMPONENT WHEN ITS PHASE   *
000052*  NEVER SHOWS UP), FIRES EACH COMPONENT'S RULES IN TABLE      *
000053*  ORDER AND WRITES THE STEP-BY-STEP DECISION TRACE AND A      *
000054*  ONE-LINE-PER-EVENT SUMMARY.                                 *
000055*                                                              *
000056*J    JCL..                                                    *
000057*                                                              *
000058* //EQRULEVL EXEC PGM=EQRULEVL                                 *
000059* //SYSPDUMP DD SYSOUT=U,HOLD=YES                               *
000060* //SYSOUT   DD SYSOUT=*                                        *
000061* //RULETBL  DD DISP=SHR,DSN=T54.T9511F0.EQRULE.TABLE.DATA      *
000062* //FEVENTS  DD DISP=SHR,DSN=T54.T9511F0.EQFEVT.INPUT.DATA      *
000063* //DECTRACE DD DSN=T54.T9511F0.EQDECTR.OUTPUT.DATA,            *
000064* //            DISP=(,CATLG,CATLG),                            *
000065* //            UNIT=USER,                                      *
000066* //            SPACE=(CYL,(10,10),RLSE),                       *
000067* //            DCB=(RECFM=FB,LRECL=80,BLKSIZE=0)               *
000068* //SUMRPT   DD SYSOUT=*                                        *
000069* //SYSIPT   DD DUMMY                                           *
000070* //*                                                           *
000071*                                                              *
000072*P    ENTRY PARAMETERS..                                       *
000073*     NONE.                                                    *
000074*                                                              *
000075*E    ERRORS DETECTED BY THIS ELEMENT..                        *
000076*     I/O ERROR ON ANY OF THE FOUR FILES ABOVE.                *
000077*                                                              *
000078*C    ELEMENTS INVOKED BY THIS ELEMENT..                       *
000079*     NONE.  EQRULEVL IS SELF-CONTAINED - NO VSAM, NO SORT.    *
000080*                                                              *
000081*U    USER CONSTANTS AND TABLES REFERENCED..                   *
000082*     EQCNST   ---- SEVERITY BAND CUTOFFS                      *
000083*     EQRULREC ---- RULE TABLE LAYOUT AND WORKING TABLE        *
000084*     EQEVTREC ---- FEATURE EVENT LAYOUT                       *
000085*     EQTRCREC ---- WORKING TRACE STEP TABLE                   *
000086*     EQDECREC ---- DECISION TRACE FILE RECORD                 *
000087*                                                              *
000088***************************************************************
000089*0001|1994-01-15| RJT | ORIGINAL PROGRAM - TICKET EQ-0017
000090*0002|1994-03-02| RJT | CORRECTED COMPRESSOR PHASE CONSTANT FROM
000091*                     | 2 TO 3 PER ENGINEERING MEMO - EQ-0029
000092*0003|1996-07-18| DLH | WIDENED RULETBL-REC TO 80 BYTES, MATCHES
000093*                     | NEW EQRULREC LAYOUT - EQ-0142
000094*0004|1998-11-03| DLH | Y2K REVIEW - NO DATE ARITHMETIC IN THIS
000095*                     | PROGRAM, NO CHANGE REQUIRED
000096*0005|2001-09-04| MPK | ADDED STEP-LEVEL CONFIDENCE-AFTER TO THE
000097*                     | DECTRACE RECORD FOR EQEXPLRT - EQ-0201
000098*0006|2003-06-19| MPK | WIDENED CONFIDENCE-DELTA IN RULE TABLE TO
000099*                     | THREE DECIMALS, SEE EQRULREC - EQ-0288
000100*0007|2006-11-14| CBN | SUMMARY LINE NOW SHOWS RULES-FIRED COUNT
000101*                     | PER OPERATIONS REQUEST - EQ-0355
000102*0008|2011-06-08| LAM | CONFIDENCE FIELD ON THE SUMMARY LINE HAD AN
000103*                     | EXTRA UNSUPPRESSED DIGIT POSITION (Z9.99) -
000104*                     | SPEC SHEET CALLS FOR Z.99 - AUDIT FINDING,
000105*                     | TICKET EQ-0430
000106*0009|2011-08-22| LAM | SUMMARY LINE WAS MISSING THE EVENT TIMESTAMP
000107*                     | CALLED FOR ON THE SPEC SHEET, REPORT HAD NO
000108*                     | TITLE LINES, AND THE PER-STEP RULE DETAIL WAS
000109*                     | NEVER DUPLICATED ONTO SUMRPT, ONLY DECTRACE -
000110*                     | AUDIT FINDING, TICKET EQ-0448
000111*0010|2011-08-22| LAM | TOTALS LINE COLLAPSED DANGER AND BORDERLINE
000112*                     | INTO ONE "ALERTS RAISED" FIGURE - SPEC SHEET
000113*                     | CALLS FOR ALL FOUR COUNTS BROKEN OUT, NORMAL
000114*                     | INCLUDED - AUDIT FINDING, TICKET EQ-0448
000115*0011|2011-09-08| CBN | ABSTRACT/JCL BANNER AND THE CHANGE-LOG BLOCK
000116*                     | WERE FOUND WITH BLANK COLUMN 7 INSTEAD OF * -
000117*                     | WOULD HAVE COMPILED AS LIVE SOURCE INSTEAD OF
000118*                     | COMMENTS - AUDIT FINDING, TICKET EQ-0453
000119 EJECT
000120 WORKING-STORAGE SECTION.
000121 01  FILLER PIC X(32)
000122     VALUE 'EQRULEVL WORKING STORAGE BEGINS'.
000123***************************************************************
000124*    SHOP-WIDE CONSTANTS AND RECORD LAYOUTS
000125***************************************************************
000126 COPY EQCNST.
000127 COPY EQRULREC.
000128 COPY EQEVTREC.
000129 COPY EQTRCREC.
000130 COPY EQDECREC.
000131 EJECT
000132***************************************************************
000133*    FILE STATUS AND SWITCHES
000134***************************************************************
000135 01  FILE-STATUS-WORK-AREA.
000136     05  RULETBL-FILE-STATUS         PIC X(02).
000137         88  RULETBL-IO-OK           VALUE '00'.
000138     05  FEVENTS-FILE-STATUS         PIC X(02).
000139         88  FEVENTS-IO-OK           VALUE '00'.
000140         88  FEVENTS-IO-EOF          VALUE '10'.
000141     05  DECTRACE-FILE-STATUS        PIC X(02).
000142         88  DECTRACE-IO-OK          VALUE '00'.
000143     05  SUMRPT-FILE-STATUS          PIC X(02).
000144         88  SUMRPT-IO-OK            VALUE '00'.
000145     05  FILLER                      PIC X(08).
000146 01  READ-ONLY-WORK-AREA.
000147     05  WS-DUMMY                    PIC X VALUE SPACE.
000148     05  BINARY1              COMP   PIC S9(04) VALUE +1.
000149     05  END-OF-FILE-INDICATOR       PIC X(01).
000150         88  END-OF-FILE             VALUE 'Y'.
000151         88  CONTINUE-PROCESSING     VALUE 'N'.
000152
000153*   REQUIRED FAILURE PHASE PER COMPONENT - LOADED HERE BY VALUE
000154*   CLAUSE AND PICKED APART WITH A REDEFINES, SAME AS OTHER
000155*   SMALL FIXED TABLES IN THIS SHOP.  PHASE MUST MATCH THE
000156*   ENGINEERING SPEC SHEET EQ-RULE-ENGINE-01.
000157     05  EQ-REQUIRED-PHASE-TABLE.
000158         10  FILLER                  PIC X(10) VALUE 'PUMP'.
000159         10  FILLER                  PIC 9(01) VALUE 0.
000160         10  FILLER                  PIC X(10) VALUE 'CONVEYOR'.
000161         10  FILLER                  PIC 9(01) VALUE 2.
000162         10  FILLER                  PIC X(10) VALUE 'COMPRESSOR'.
000163         10  FILLER                  PIC 9(01) VALUE 3.
000164     05  EQ-REQUIRED-PHASE-VIEW REDEFINES EQ-REQUIRED-PHASE-TABLE.
000165         10  EQ-RP-ENTRY OCCURS 3 TIMES
000166                         INDEXED BY EQ-RP-IDX.
000167             15  EQ-RP-COMPONENT     PIC X(10).
000168             15  EQ-RP-PHASE         PIC 9(01).
000169     05  FILLER                      PIC X(04) VALUE SPACES.
000170 EJECT
000171***************************************************************
000172*    VARIABLE WORKING DATA
000173***************************************************************
000174 01  VARIABLE-WORK-AREA.
000175     05  EQ-CMP-IDX           COMP   PIC S9(02).
000176     05  EQ-WK-FEAT-IDX       COMP   PIC S9(02).
000177     05  WS-FEATURE-VALUE            PIC S9(05)V99.
000178     05  WS-CONFIDENCE-ACCUM         PIC SV99.
000179     05  WS-RULE-FIRED-IND           PIC X(01).
000180         88  WS-RULE-FIRED           VALUE 'Y'.
000181     05  WS-RULES-FIRED-CNTR  COMP   PIC S9(02).
000182     05  WS-EVENT-DECISION           PIC X(12).
000183     05  WS-CONFIDENCE-DISPLAY       PIC Z.99.
000184     05  WS-RULES-FIRED-DISPLAY      PIC Z9.
000185     05  WS-RUN-DATE                 PIC 9(06).
000186     05  WS-STEP-NUM-DISPLAY         PIC Z9.
000187     05  WS-STEP-VALUE-DISPLAY       PIC ZZZZ9.99-.
000188     05  WS-STEP-THRESH-DISPLAY      PIC ZZZZ9.99-.
000189     05  WS-STEP-CONF-DISPLAY        PIC Z.99.
000190  COUNTERS
000191     05  WS-WORK-COUNTERS.
000192         10  WS-EVENTS-READ-CNTR  COMP-3 PIC S9(05) VALUE +0.
000193         10  WS-TRACE-WRITTEN-CNTR COMP-3 PIC S9(05) VALUE +0.
000194         10  WS-SUMMARY-WRITTEN-CNTR COMP-3 PIC S9(05) VALUE +0.
000195         10  WS-DANGER-CNTR       COMP-3 PIC S9(05) VALUE +0.
000196         10  WS-BORDERLINE-CNTR   COMP-3 PIC S9(05) VALUE +0.
000197         10  WS-NORMAL-CNTR       COMP-3 PIC S9(05) VALUE +0.
000198 EJECT
000199***************************************************************
000200*    EVENT SELECTION WORKING AREA - ONE ENTRY PER REQUIRED
000201*    COMPONENT (PUMP, CONVEYOR, COMPRESSOR).  EACH ENTRY HOLDS
000202*    THE EVENT MATCHING THE REQUIRED FAILURE PHASE IF ONE WAS
000203*    SEEN, AND SEPARATELY THE FIRST EVENT SEEN FOR THAT
000204*    COMPONENT REGARDLESS OF PHASE, IN CASE THE REQUIRED PHASE
000205*    NEVER SHOWS UP BEFORE END OF FILE.
000206***************************************************************
000207 01  EQ-SELECTED-EVENT-WORK-AREA.
000208     05  EQ-SEL-EVENT-ENTRY OCCURS 3 TIMES
000209                            INDEXED BY EQ-SEL-IDX.
000210         10  EQ-SEL-REQ-FOUND           PIC X(01) VALUE 'N'.
000211         10  EQ-SEL-FALLBACK-FOUND      PIC X(01) VALUE 'N'.
000212         10  EQ-SEL-HAS-EVENT           PIC X(01) VALUE 'N'.
000213         10  EQ-SEL-EV-COMPONENT        PIC X(10).
000214         10  EQ-SEL-EV-TIMESTAMP        PIC X(20).
000215         10  EQ-SEL-EV-FEATURES.
000216             15  EQ-SEL-EV-FEATURE-SLOT OCCURS 6 TIMES
000217                                         PIC S9(03)V99.
000218         10  EQ-SEL-FB-COMPONENT        PIC X(10).
000219         10  EQ-SEL-FB-TIMESTAMP        PIC X(20).
000220         10  EQ-SEL-FB-FEATURES.
000221             15  EQ-SEL-FB-FEATURE-SLOT OCCURS 6 TIMES
000222                                         PIC S9(03)V99.
000223     05  FILLER                      PIC X(04) VALUE SPACES.
000224 EJECT
000225 LINKAGE SECTION.
000226 EJECT
000227 PROCEDURE DIVISION.
000228***************************************************************
000229*                       MAINLINE LOGIC                          *
000230***************************************************************
000231 0000-CONTROL-PROCESS.
000232     PERFORM 1000-INITIALIZATION
000233         THRU 1099-INITIALIZATION-EXIT.
000234     PERFORM 1100-OPEN-FILES
000235         THRU 1199-OPEN-FILES-EXIT.
000236     PERFORM 1200-LOAD-RULE-TABLE
000237         THRU 1299-LOAD-RULE-TABLE-EXIT.
000238     PERFORM 2000-SELECT-EVENTS
000239         THRU 2099-SELECT-EVENTS-EXIT
000240         UNTIL END-OF-FILE.
000241     PERFORM 2500-RESOLVE-SELECTED-EVENTS
000242         THRU 2599-RESOLVE-SELECTED-EVENTS-EXIT.
000243     PERFORM 3000-MAIN-PROCESS
000244         THRU 3099-MAIN-PROCESS-EXIT
000245         VARYING EQ-CMP-IDX FROM 1 BY 1
000246         UNTIL EQ-CMP-IDX > 3.
000247     PERFORM 3800-WRITE-TOTALS-LINE
000248         THRU 3899-WRITE-TOTALS-LINE-EXIT.
000249     PERFORM EOJ9000-CLOSE-FILES
000250         THRU EOJ9999-EXIT.
000251     GOBACK.
000252 EJECT
000253***************************************************************
000254*                       INITIALIZATION                          *
000255***************************************************************
000256 1000-INITIALIZATION.
000257     INITIALIZE VARIABLE-WORK-AREA.
000258     INITIALIZE EQ-SELECTED-EVENT-WORK-AREA.
000259     SET CONTINUE-PROCESSING TO TRUE.
000260* RERUN SWITCH IS RESERVED - NOT YET WIRED INTO THIS PROGRAM.
000261 1099-INITIALIZATION-EXIT.
000262     EXIT.
000263 EJECT
000264***************************************************************
000265*                       OPEN ALL FILES                          *
000266***************************************************************
000267 1100-OPEN-FILES.
000268     OPEN INPUT RULETBL-FILE.
000269     IF NOT RULETBL-IO-OK
000270         DISPLAY 'EQRULEVL - OPEN RULETBL FAILED - STATUS '
000271                 RULETBL-FILE-STATUS
000272         GO TO EOJ9900-ABEND
000273     END-IF.
000274     OPEN INPUT FEVENTS-FILE.
000275     IF NOT FEVENTS-IO-OK
000276         DISPLAY 'EQRULEVL - OPEN FEVENTS FAILED - STATUS '
000277                 FEVENTS-FILE-STATUS
000278         GO TO EOJ9900-ABEND
000279     END-IF.
000280     OPEN OUTPUT DECTRACE-FILE.
000281     IF NOT DECTRACE-IO-OK
000282         DISPLAY 'EQRULEVL - OPEN DECTRACE FAILED - STATUS '
000283                 DECTRACE-FILE-STATUS
000284         GO TO EOJ9900-ABEND
000285     END-IF.
000286     OPEN OUTPUT SUMRPT-FILE.
000287     IF NOT SUMRPT-IO-OK
000288         DISPLAY 'EQRULEVL - OPEN SUMRPT FAILED - STATUS '
000289                 SUMRPT-FILE-STATUS
000290         GO TO EOJ9900-ABEND
000291     END-IF.
000292     PERFORM 1150-WRITE-TITLE-LINES
000293         THRU 1159-WRITE-TITLE-LINES-EXIT.
000294 1199-OPEN-FILES-EXIT.
000295     EXIT.
000296 EJECT
000297***************************************************************
000298*    RUN-IDENTIFICATION TITLE LINES AT THE TOP OF SUMRPT -      *
000299*    OPERATIONS WANTED THE RUN DATE ON THE REPORT SO A          *
000300*    MISFILED PRINTOUT CAN BE TRACED BACK TO ITS JOB - EQ-0448  *
000301***************************************************************
000302 1150-WRITE-TITLE-LINES.
000303     ACCEPT WS-RUN-DATE FROM DATE.
000304     MOVE SPACES TO SUMRPT-REC.
000305     STRING 'EQRULEVL - EQUIPMENT ALERT RULE ENGINE - SIMULATION'
000306                                         DELIMITED BY SIZE
000307            ' SUMMARY REPORT'            DELIMITED BY SIZE
000308         INTO SUMRPT-REC.
000309     WRITE SUMRPT-REC.
000310     IF NOT SUMRPT-IO-OK
000311         DISPLAY 'EQRULEVL - SUMRPT WRITE ERROR - STATUS '
000312                 SUMRPT-FILE-STATUS
000313         GO TO EOJ9900-ABEND
000314     END-IF.
000315     MOVE SPACES TO SUMRPT-REC.
000316     STRING 'RUN DATE (YYMMDD): ' DELIMITED BY SIZE
000317            WS-RUN-DATE           DELIMITED BY SIZE
000318         INTO SUMRPT-REC.
000319     WRITE SUMRPT-REC.
000320     IF NOT SUMRPT-IO-OK
000321         DISPLAY 'EQRULEVL - SUMRPT WRITE ERROR - STATUS '
000322                 SUMRPT-FILE-STATUS
000323         GO TO EOJ9900-ABEND
000324     END-IF.
000325     MOVE SPACES TO SUMRPT-REC.
000326     WRITE SUMRPT-REC.
000327 1159-WRITE-TITLE-LINES-EXIT.
000328     EXIT.
000329 EJECT
000330***************************************************************
000331*              LOAD THE TWELVE-RULE THRESHOLD TABLE             *
000332***************************************************************
000333 1200-LOAD-RULE-TABLE.
000334     PERFORM 1210-READ-ONE-RULE
000335         THRU 1219-READ-ONE-RULE-EXIT
000336         VARYING EQ-RL-IDX FROM 1 BY 1
000337         UNTIL EQ-RL-IDX > EQ-RULE-TABLE-COUNT.
000338 1299-LOAD-RULE-TABLE-EXIT.
000339     EXIT.
000340
000341 1210-READ-ONE-RULE.
000342     READ RULETBL-FILE INTO EQ-RULE-RECORD.
000343     IF NOT RULETBL-IO-OK
000344         DISPLAY 'EQRULEVL - RULETBL READ ERROR - STATUS '
000345                 RULETBL-FILE-STATUS
000346         GO TO EOJ9900-ABEND
000347     END-IF.
000348     MOVE EQ-RL-COMPONENT-ID      TO EQ-RL-TB-COMPONENT-ID(EQ-RL-IDX).
000349     MOVE EQ-RL-RULE-NAME         TO EQ-RL-TB-RULE-NAME(EQ-RL-IDX).
000350     MOVE EQ-RL-FEATURE-NAME      TO EQ-RL-TB-FEATURE-NAME(EQ-RL-IDX).
000351     MOVE EQ-RL-COMPARISON        TO EQ-RL-TB-COMPARISON(EQ-RL-IDX).
000352     MOVE EQ-RL-THRESHOLD         TO EQ-RL-TB-THRESHOLD(EQ-RL-IDX).
000353     MOVE EQ-RL-CONFIDENCE-DELTA  TO EQ-RL-TB-CONF-DELTA(EQ-RL-IDX).
000354 1219-READ-ONE-RULE-EXIT.
000355     EXIT.
000356 EJECT
000357***************************************************************
000358*    SELECT THE REQUIRED EVENT FOR EACH COMPONENT - READS THE  *
000359*    FEVENTS FILE TO END OF FILE, REMEMBERING BOTH THE FIRST   *
000360*    MATCH AT THE REQUIRED PHASE AND THE FIRST EVENT SEEN FOR  *
000361*    EACH COMPONENT (THE FALLBACK).                            *
000362***************************************************************
000363 2000-SELECT-EVENTS.
000364     PERFORM 2100-READ-NEXT-EVENT
000365         THRU 2199-READ-NEXT-EVENT-EXIT.
000366     IF NOT END-OF-FILE
000367         PERFORM 2200-CAPTURE-EVENT
000368             THRU 2299-CAPTURE-EVENT-EXIT
000369     END-IF.
000370 2099-SELECT-EVENTS-EXIT.
000371     EXIT.
000372
000373 2100-READ-NEXT-EVENT.
000374     READ FEVENTS-FILE INTO EQ-EVENT-RECORD.
000375     IF FEVENTS-IO-EOF
000376         SET END-OF-FILE TO TRUE
000377     ELSE
000378         IF NOT FEVENTS-IO-OK
000379             DISPLAY 'EQRULEVL - FEVENTS READ ERROR - STATUS '
000380                     FEVENTS-FILE-STATUS
000381             GO TO EOJ9900-ABEND
000382         ELSE
000383             ADD 1 TO WS-EVENTS-READ-CNTR
000384         END-IF
000385     END-IF.
000386 2199-READ-NEXT-EVENT-EXIT.
000387     EXIT.
000388
000389 2200-CAPTURE-EVENT.
000390     PERFORM 2210-CAPTURE-FOR-COMPONENT
000391         THRU 2219-CAPTURE-FOR-COMPONENT-EXIT
000392         VARYING EQ-CMP-IDX FROM 1 BY 1
000393         UNTIL EQ-CMP-IDX > 3.
000394 2299-CAPTURE-EVENT-EXIT.
000395     EXIT.
000396
000397 2210-CAPTURE-FOR-COMPONENT.
000398     IF EQ-EV-COMPONENT NOT = EQ-RP-COMPONENT(EQ-CMP-IDX)
000399         GO TO 2219-CAPTURE-FOR-COMPONENT-EXIT
000400     END-IF.
000401     IF EQ-SEL-FALLBACK-FOUND(EQ-CMP-IDX) = 'N'
000402         MOVE EQ-EV-COMPONENT    TO EQ-SEL-FB-COMPONENT(EQ-CMP-IDX)
000403         MOVE EQ-EV-TIMESTAMP    TO EQ-SEL-FB-TIMESTAMP(EQ-CMP-IDX)
000404         MOVE EQ-EV-FEATURE-VIEW TO EQ-SEL-FB-FEATURES(EQ-CMP-IDX)
000405         MOVE 'Y' TO EQ-SEL-FALLBACK-FOUND(EQ-CMP-IDX)
000406     END-IF.
000407     IF EQ-EV-FAILURE-PHASE = EQ-RP-PHASE(EQ-CMP-IDX)
000408        AND EQ-SEL-REQ-FOUND(EQ-CMP-IDX) = 'N'
000409         MOVE EQ-EV-COMPONENT    TO EQ-SEL-EV-COMPONENT(EQ-CMP-IDX)
000410         MOVE EQ-EV-TIMESTAMP    TO EQ-SEL-EV-TIMESTAMP(EQ-CMP-IDX)
000411         MOVE EQ-EV-FEATURE-VIEW TO EQ-SEL-EV-FEATURES(EQ-CMP-IDX)
000412         MOVE 'Y' TO EQ-SEL-REQ-FOUND(EQ-CMP-IDX)
000413     END-IF.
000414 2219-CAPTURE-FOR-COMPONENT-EXIT.
000415     EXIT.
000416 EJECT
000417***************************************************************
000418*    ONCE END OF FILE IS REACHED, DECIDE - PER COMPONENT -     *
000419*    WHETHER THE REQUIRED-PHASE EVENT OR THE FALLBACK EVENT    *
000420*    (OR NEITHER) IS THE ONE TO RUN THE RULES AGAINST.         *
000421***************************************************************
000422 2500-RESOLVE-SELECTED-EVENTS.
000423     PERFORM 2510-RESOLVE-ONE-COMPONENT
000424         THRU 2519-RESOLVE-ONE-COMPONENT-EXIT
000425         VARYING EQ-CMP-IDX FROM 1 BY 1
000426         UNTIL EQ-CMP-IDX > 3.
000427 2599-RESOLVE-SELECTED-EVENTS-EXIT.
000428     EXIT.
000429
000430 2510-RESOLVE-ONE-COMPONENT.
000431     IF EQ-SEL-REQ-FOUND(EQ-CMP-IDX) = 'Y'
000432         MOVE 'Y' TO EQ-SEL-HAS-EVENT(EQ-CMP-IDX)
000433         GO TO 2519-RESOLVE-ONE-COMPONENT-EXIT
000434     END-IF.
000435     IF EQ-SEL-FALLBACK-FOUND(EQ-CMP-IDX) = 'Y'
000436         MOVE EQ-SEL-FB-COMPONENT(EQ-CMP-IDX)
000437             TO EQ-SEL-EV-COMPONENT(EQ-CMP-IDX)
000438         MOVE EQ-SEL-FB-TIMESTAMP(EQ-CMP-IDX)
000439             TO EQ-SEL-EV-TIMESTAMP(EQ-CMP-IDX)
000440         MOVE EQ-SEL-FB-FEATURES(EQ-CMP-IDX)
000441             TO EQ-SEL-EV-FEATURES(EQ-CMP-IDX)
000442         MOVE 'Y' TO EQ-SEL-HAS-EVENT(EQ-CMP-IDX)
000443     END-IF.
000444 2519-RESOLVE-ONE-COMPONENT-EXIT.
000445     EXIT.
000446 EJECT
000447***************************************************************
000448*    MAIN PROCESS - ONE PASS PER COMPONENT THAT HAS AN EVENT    *
000449***************************************************************
000450 3000-MAIN-PROCESS.
000451     PERFORM 3100-PROCESS-ONE-EVENT
000452         THRU 3199-PROCESS-ONE-EVENT-EXIT.
000453 3099-MAIN-PROCESS-EXIT.
000454     EXIT.
000455
000456 3100-PROCESS-ONE-EVENT.
000457     IF EQ-SEL-HAS-EVENT(EQ-CMP-IDX) NOT = 'Y'
000458         GO TO 3199-PROCESS-ONE-EVENT-EXIT
000459     END-IF.
000460     MOVE ZERO TO EQ-STEP-COUNT.
000461     MOVE ZERO TO WS-CONFIDENCE-ACCUM.
000462     MOVE ZERO TO WS-RULES-FIRED-CNTR.
000463     PERFORM 3200-EVALUATE-COMPONENT-RULES
000464         THRU 3299-EVALUATE-COMPONENT-RULES-EXIT
000465         VARYING EQ-RL-IDX FROM 1 BY 1
000466         UNTIL EQ-RL-IDX > EQ-RULE-TABLE-COUNT.
000467     PERFORM 3500-CLASSIFY-DECISION
000468         THRU 3599-CLASSIFY-DECISION-EXIT.
000469     PERFORM 3600-WRITE-TRACE-RECORDS
000470         THRU 3699-WRITE-TRACE-RECORDS-EXIT.
000471     PERFORM 3700-WRITE-SUMMARY-LINE
000472         THRU 3799-WRITE-SUMMARY-LINE-EXIT.
000473 3199-PROCESS-ONE-EVENT-EXIT.
000474     EXIT.
000475 EJECT
000476***************************************************************
000477*    EVALUATE EVERY RULE BELONGING TO THE CURRENT COMPONENT,   *
000478*    IN THE ORDER THE RULE TABLE SHIPS THEM.                   *
000479***************************************************************
000480 3200-EVALUATE-COMPONENT-RULES.
000481     IF EQ-RL-TB-COMPONENT-ID(EQ-RL-IDX) NOT =
000482        EQ-SEL-EV-COMPONENT(EQ-CMP-IDX)
000483         GO TO 3299-EVALUATE-COMPONENT-RULES-EXIT
000484     END-IF.
000485     PERFORM 3300-EVALUATE-ONE-RULE
000486         THRU 3399-EVALUATE-ONE-RULE-EXIT.
000487 3299-EVALUATE-COMPONENT-RULES-EXIT.
000488     EXIT.
000489 EJECT
000490***************************************************************
000491*    COMPARE THE EVENT'S FEATURE VALUE TO THE RULE THRESHOLD,  *
000492*    ACCUMULATE CONFIDENCE WHEN THE RULE FIRES, AND RECORD A   *
000493*    TRACE STEP EITHER WAY.                                    *
000494***************************************************************
000495 3300-EVALUATE-ONE-RULE.
000496     PERFORM 3400-FIND-FEATURE-SLOT
000497         THRU 3499-FIND-FEATURE-SLOT-EXIT.
000498     MOVE EQ-SEL-EV-FEATURE-SLOT(EQ-CMP-IDX EQ-WK-FEAT-IDX)
000499         TO WS-FEATURE-VALUE.
000500     MOVE 'N' TO WS-RULE-FIRED-IND.
000501     IF EQ-RL-TB-COMPARISON(EQ-RL-IDX) = '>'
000502         IF WS-FEATURE-VALUE > EQ-RL-TB-THRESHOLD(EQ-RL-IDX)
000503             MOVE 'Y' TO WS-RULE-FIRED-IND
000504         END-IF
000505     ELSE
000506         IF WS-FEATURE-VALUE < EQ-RL-TB-THRESHOLD(EQ-RL-IDX)
000507             MOVE 'Y' TO WS-RULE-FIRED-IND
000508         END-IF
000509     END-IF.
000510     IF WS-RULE-FIRED
000511         ADD EQ-RL-TB-CONF-DELTA(EQ-RL-IDX) TO WS-CONFIDENCE-ACCUM
000512         IF WS-CONFIDENCE-ACCUM > EQ-CONFIDENCE-CEILING
000513             MOVE EQ-CONFIDENCE-CEILING TO WS-CONFIDENCE-ACCUM
000514         END-IF
000515         ADD 1 TO WS-RULES-FIRED-CNTR
000516     END-IF.
000517     ADD 1 TO EQ-STEP-COUNT.
000518     IF WS-RULE-FIRED
000519         MOVE 'FIRED' TO EQ-ST-RULE-RESULT(EQ-STEP-COUNT)
000520     ELSE
000521         MOVE 'PASS'  TO EQ-ST-RULE-RESULT(EQ-STEP-COUNT)
000522     END-IF.
000523     MOVE EQ-RL-TB-RULE-NAME(EQ-RL-IDX)
000524         TO EQ-ST-RULE-NAME(EQ-STEP-COUNT).
000525     MOVE EQ-RL-TB-FEATURE-NAME(EQ-RL-IDX)
000526         TO EQ-ST-FEATURE-NAME(EQ-STEP-COUNT).
000527     MOVE WS-FEATURE-VALUE
000528         TO EQ-ST-FEATURE-VALUE(EQ-STEP-COUNT).
000529     MOVE EQ-RL-TB-THRESHOLD(EQ-RL-IDX)
000530         TO EQ-ST-THRESHOLD(EQ-STEP-COUNT).
000531     MOVE EQ-RL-TB-COMPARISON(EQ-RL-IDX)
000532         TO EQ-ST-COMPARISON(EQ-STEP-COUNT).
000533     MOVE WS-CONFIDENCE-ACCUM
000534         TO EQ-ST-CONFIDENCE-AFTER(EQ-STEP-COUNT).
000535 3399-EVALUATE-ONE-RULE-EXIT.
000536     EXIT.
000537 EJECT
000538***************************************************************
000539*    FEATURE NAMES ARE TEXT ON THE RULE TABLE BUT THE EVENT    *
000540*    KEEPS ITS SIX FEATURES AS A NUMERIC TABLE - THIS MAPS     *
000541*    ONE TO THE OTHER WITHOUT A STRING OF IF STATEMENTS.       *
000542***************************************************************
000543 3400-FIND-FEATURE-SLOT.
000544     EVALUATE EQ-RL-TB-FEATURE-NAME(EQ-RL-IDX)
000545         WHEN 'vibration_rms'
000546             MOVE 1 TO EQ-WK-FEAT-IDX
000547         WHEN 'vibration_trend'
000548             MOVE 2 TO EQ-WK-FEAT-IDX
000549         WHEN 'vibration_delta'
000550             MOVE 3 TO EQ-WK-FEAT-IDX
000551         WHEN 'temperature_c'
000552             MOVE 4 TO EQ-WK-FEAT-IDX
000553         WHEN 'temperature_delta'
000554             MOVE 5 TO EQ-WK-FEAT-IDX
000555         WHEN 'load_avg'
000556             MOVE 6 TO EQ-WK-FEAT-IDX
000557         WHEN OTHER
000558             MOVE 1 TO EQ-WK-FEAT-IDX
000559     END-EVALUATE.
000560 3499-FIND-FEATURE-SLOT-EXIT.
000561     EXIT.
000562 EJECT
000563***************************************************************
000564*    DANGER AT .70 AND ABOVE, BORDERLINE AT .40 AND ABOVE,     *
000565*    NORMAL BELOW THAT - PER THE CUTOFFS IN EQCNST.             *
000566***************************************************************
000567 3500-CLASSIFY-DECISION.
000568     IF WS-CONFIDENCE-ACCUM >= EQ-DANGER-CUTOFF
000569         MOVE 'DANGER'     TO WS-EVENT-DECISION
000570     ELSE
000571         IF WS-CONFIDENCE-ACCUM >= EQ-BORDERLINE-CUTOFF
000572             MOVE 'BORDERLINE' TO WS-EVENT-DECISION
000573         ELSE
000574             MOVE 'NORMAL'     TO WS-EVENT-DECISION
000575         END-IF
000576     END-IF.
000577 3599-CLASSIFY-DECISION-EXIT.
000578     EXIT.
000579 EJECT
000580***************************************************************
000581*    WRITE ONE DECISION-TRACE HEADER FOLLOWED BY ITS STEPS     *
000582***************************************************************
000583 3600-WRITE-TRACE-RECORDS.
000584     INITIALIZE EQ-DECTRACE-RECORD.
000585     SET EQ-DT-HEADER-REC TO TRUE.
000586     MOVE EQ-SEL-EV-COMPONENT(EQ-CMP-IDX)  TO EQ-DT-COMPONENT-ID.
000587     MOVE EQ-SEL-EV-TIMESTAMP(EQ-CMP-IDX)  TO EQ-DT-EVENT-TIMESTAMP.
000588     MOVE WS-EVENT-DECISION                TO EQ-DT-DECISION.
000589     MOVE WS-CONFIDENCE-ACCUM              TO EQ-DT-FINAL-CONFIDENCE.
000590     MOVE WS-RULES-FIRED-CNTR              TO EQ-DT-RULES-TRIG-COUNT.
000591     WRITE DECTRACE-REC FROM EQ-DECTRACE-RECORD.
000592     IF NOT DECTRACE-IO-OK
000593         DISPLAY 'EQRULEVL - DECTRACE WRITE ERROR - STATUS '
000594                 DECTRACE-FILE-STATUS
000595         GO TO EOJ9900-ABEND
000596     END-IF.
000597     ADD 1 TO WS-TRACE-WRITTEN-CNTR.
000598     PERFORM 3610-WRITE-TRACE-STEP
000599         THRU 3619-WRITE-TRACE-STEP-EXIT
000600         VARYING EQ-STEP-IDX FROM 1 BY 1
000601         UNTIL EQ-STEP-IDX > EQ-STEP-COUNT.
000602 3699-WRITE-TRACE-RECORDS-EXIT.
000603     EXIT.
000604
000605 3610-WRITE-TRACE-STEP.
000606     INITIALIZE EQ-DECTRACE-RECORD.
000607     SET EQ-DT-STEP-REC TO TRUE.
000608     MOVE EQ-STEP-IDX
000609         TO EQ-DT-STEP-ID.
000610     MOVE EQ-ST-RULE-NAME(EQ-STEP-IDX)
000611         TO EQ-DT-STEP-RULE-NAME.
000612     MOVE EQ-ST-FEATURE-NAME(EQ-STEP-IDX)
000613         TO EQ-DT-STEP-FEATURE-NAME.
000614     MOVE EQ-ST-FEATURE-VALUE(EQ-STEP-IDX)
000615         TO EQ-DT-STEP-FEATURE-VALUE.
000616     MOVE EQ-ST-THRESHOLD(EQ-STEP-IDX)
000617         TO EQ-DT-STEP-THRESHOLD.
000618     MOVE EQ-ST-COMPARISON(EQ-STEP-IDX)
000619         TO EQ-DT-STEP-COMPARISON.
000620     MOVE EQ-ST-RULE-RESULT(EQ-STEP-IDX)
000621         TO EQ-DT-STEP-RULE-RESULT.
000622     MOVE EQ-ST-CONFIDENCE-AFTER(EQ-STEP-IDX)
000623         TO EQ-DT-STEP-CONFIDENCE-AFTR.
000624     WRITE DECTRACE-REC FROM EQ-DECTRACE-RECORD.
000625     IF NOT DECTRACE-IO-OK
000626         DISPLAY 'EQRULEVL - DECTRACE WRITE ERROR - STATUS '
000627                 DECTRACE-FILE-STATUS
000628         GO TO EOJ9900-ABEND
000629     END-IF.
000630     ADD 1 TO WS-TRACE-WRITTEN-CNTR.
000631     PERFORM 3620-WRITE-SUMMARY-STEP
000632         THRU 3629-WRITE-SUMMARY-STEP-EXIT.
000633 3619-WRITE-TRACE-STEP-EXIT.
000634     EXIT.
000635 EJECT
000636***************************************************************
000637*    SAME STEP DETAIL ALSO GOES TO SUMRPT - THE MACHINE-FORMAT  *
000638*    DECTRACE FILE ALONE DID NOT SATISFY THE OPERATIONS REQUEST *
000639*    FOR A READABLE STEP-BY-STEP BLOCK ON THE SUMMARY LISTING   *
000640*    ITSELF - AUDIT FINDING, TICKET EQ-0448.                    *
000641***************************************************************
000642 3620-WRITE-SUMMARY-STEP.
000643     MOVE EQ-STEP-IDX TO WS-STEP-NUM-DISPLAY.
000644     MOVE EQ-ST-FEATURE-VALUE(EQ-STEP-IDX) TO WS-STEP-VALUE-DISPLAY.
000645     MOVE EQ-ST-THRESHOLD(EQ-STEP-IDX) TO WS-STEP-THRESH-DISPLAY.
000646     MOVE EQ-ST-CONFIDENCE-AFTER(EQ-STEP-IDX) TO WS-STEP-CONF-DISPLAY.
000647     MOVE SPACES TO SUMRPT-REC.
000648     STRING '    STEP '                    DELIMITED BY SIZE
000649            WS-STEP-NUM-DISPLAY            DELIMITED BY SIZE
000650            ' RULE '                       DELIMITED BY SIZE
000651            EQ-ST-RULE-NAME(EQ-STEP-IDX)   DELIMITED BY SPACE
000652            ' VALUE '                      DELIMITED BY SIZE
000653            WS-STEP-VALUE-DISPLAY          DELIMITED BY SIZE
000654            ' '                            DELIMITED BY SIZE
000655            EQ-ST-COMPARISON(EQ-STEP-IDX)  DELIMITED BY SIZE
000656            ' THRESHOLD '                  DELIMITED BY SIZE
000657            WS-STEP-THRESH-DISPLAY         DELIMITED BY SIZE
000658            ' RESULT '                     DELIMITED BY SIZE
000659            EQ-ST-RULE-RESULT(EQ-STEP-IDX) DELIMITED BY SPACE
000660            ' CONFIDENCE-AFTER '           DELIMITED BY SIZE
000661            WS-STEP-CONF-DISPLAY           DELIMITED BY SIZE
000662            INTO SUMRPT-REC
000663     END-STRING.
000664     WRITE SUMRPT-REC.
000665     IF NOT SUMRPT-IO-OK
000666         DISPLAY 'EQRULEVL - SUMRPT WRITE ERROR - STATUS '
000667                 SUMRPT-FILE-STATUS
000668         GO TO EOJ9900-ABEND
000669     END-IF.
000670 3629-WRITE-SUMMARY-STEP-EXIT.
000671     EXIT.
000672 EJECT
000673***************************************************************
000674*    ONE SUMMARY LINE PER EVENT PROCESSED                      *
000675***************************************************************
000676 3700-WRITE-SUMMARY-LINE.
000677     MOVE WS-CONFIDENCE-ACCUM TO WS-CONFIDENCE-DISPLAY.
000678     MOVE WS-RULES-FIRED-CNTR TO WS-RULES-FIRED-DISPLAY.
000679     MOVE SPACES TO SUMRPT-REC.
000680     STRING EQ-SEL-EV-COMPONENT(EQ-CMP-IDX) DELIMITED BY SPACE
000681            '  TIME: '          DELIMITED BY SIZE
000682            EQ-SEL-EV-TIMESTAMP(EQ-CMP-IDX) DELIMITED BY SIZE
000683            '  DECISION: '      DELIMITED BY SIZE
000684            WS-EVENT-DECISION   DELIMITED BY SPACE
000685            '  CONFIDENCE: '    DELIMITED BY SIZE
000686            WS-CONFIDENCE-DISPLAY DELIMITED BY SIZE
000687            '  RULES FIRED: '   DELIMITED BY SIZE
000688            WS-RULES-FIRED-DISPLAY DELIMITED BY SIZE
000689            INTO SUMRPT-REC
000690     END-STRING.
000691     WRITE SUMRPT-REC.
000692     IF NOT SUMRPT-IO-OK
000693         DISPLAY 'EQRULEVL - SUMRPT WRITE ERROR - STATUS '
000694                 SUMRPT-FILE-STATUS
000695         GO TO EOJ9900-ABEND
000696     END-IF.
000697     ADD 1 TO WS-SUMMARY-WRITTEN-CNTR.
000698     EVALUATE WS-EVENT-DECISION
000699         WHEN 'DANGER'
000700             ADD 1 TO WS-DANGER-CNTR
000701         WHEN 'BORDERLINE'
000702             ADD 1 TO WS-BORDERLINE-CNTR
000703         WHEN OTHER
000704             ADD 1 TO WS-NORMAL-CNTR
000705     END-EVALUATE.
000706 3799-WRITE-SUMMARY-LINE-EXIT.
000707     EXIT.
000708 EJECT
000709***************************************************************
000710*    FINAL TOTALS LINE ON THE SUMMARY REPORT                   *
000711***************************************************************
000712 3800-WRITE-TOTALS-LINE.
000713     MOVE SPACES TO SUMRPT-REC.
000714     STRING 'TOTALS - EVENTS PROCESSED: ' DELIMITED BY SIZE
000715            WS-SUMMARY-WRITTEN-CNTR       DELIMITED BY SIZE
000716            '  NORMAL: '                  DELIMITED BY SIZE
000717            WS-NORMAL-CNTR                DELIMITED BY SIZE
000718            '  BORDERLINE: '              DELIMITED BY SIZE
000719            WS-BORDERLINE-CNTR            DELIMITED BY SIZE
000720            '  DANGER: '                  DELIMITED BY SIZE
000721            WS-DANGER-CNTR                DELIMITED BY SIZE
000722            INTO SUMRPT-REC
000723     END-STRING.
000724     WRITE SUMRPT-REC.
000725     IF NOT SUMRPT-IO-OK
000726         DISPLAY 'EQRULEVL - SUMRPT WRITE ERROR - STATUS '
000727                 SUMRPT-FILE-STATUS
000728         GO TO EOJ9900-ABEND
000729     END-IF.
000730 3899-WRITE-TOTALS-LINE-EXIT.
000731     EXIT.
000732 EJECT
000733***************************************************************
000734*                        CLOSE FILES                            *
000735***************************************************************
000736 EOJ9000-CLOSE-FILES.
000737     CLOSE RULETBL-FILE.
000738     CLOSE FEVENTS-FILE.
000739     CLOSE DECTRACE-FILE.
000740     CLOSE SUMRPT-FILE.
000741     DISPLAY 'EQRULEVL PROCESSING COMPLETE'.
000742     DISPLAY 'EVENTS READ:       ' WS-EVENTS-READ-CNTR.
000743     DISPLAY 'TRACE RECS WRITTEN:' WS-TRACE-WRITTEN-CNTR.
000744     DISPLAY 'SUMMARY LINES:     ' WS-SUMMARY-WRITTEN-CNTR.
000745     DISPLAY 'DANGER EVENTS:     ' WS-DANGER-CNTR.
000746     DISPLAY 'BORDERLINE EVENTS: ' WS-BORDERLINE-CNTR.
000747     DISPLAY 'NORMAL EVENTS:     ' WS-NORMAL-CNTR.
000748     GO TO EOJ9999-EXIT.
000749 EOJ9900-ABEND.
000750     DISPLAY 'PROGRAM ABENDING - EQRULEVL'.
000751 EOJ9999-EXIT.
000752     EXIT.
